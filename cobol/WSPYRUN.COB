000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR PAYROLL RUN        *
000400*          CONTROL REQUEST FILE             *
000500*     ONE RECORD PER EMPLOYEE/PERIOD TO BE  *
000600*     CALCULATED THIS RUN.  REPLACES THE    *
000700*     OLD INTERACTIVE SIGN-ON/MENU SHELL.   *
000800*******************************************
000900*  FILE SIZE 46 BYTES.
001000*
001100* 04/03/26 VBC - 1.0.00 CREATED - TICKET PY-118.                PY118
001200* 06/03/26 VBC -    .01 YEAR RESTRICTED TO 2024 FOR THIS        PY118
001300*                      RELEASE - SEE PYNETPAY AA021.            PY118
001400* 14/03/26 VBC -    .02 REQUESTED-BY, REQUEST-DATE, PRIORITY    PY128
001410*                      CODE, BATCH-ID AND A STATUS FLAG PUT      PY128
001420*                      BACK ON THE CONTROL RECORD - CARRIED FOR  PY128
001430*                      THE OPERATIONS SCHEDULER, NOT USED BY     PY128
001440*                      THIS RUN, WHICH STILL JUST TAKES THE      PY128
001450*                      EMPLOYEE/YEAR/MONTH OFF THE FRONT OF THE  PY128
001460*                      RECORD - TICKET PY-128.                   PY128
001500*
001600 01  PY-RUN-CONTROL-RECORD.
001700     03  RUN-EMPLOYEE-ID       PIC X(10).
001800     03  RUN-YEAR              PIC 9(4).
001900     03  RUN-MONTH             PIC 99.
001910     03  RUN-REQUESTED-BY      PIC X(10).
001920*                                 LEGACY - NOT USED THIS RUN.   PY128
001930     03  RUN-REQUEST-DATE      PIC 9(8).
001940*                                 LEGACY - NOT USED THIS RUN.   PY128
001950     03  RUN-PRIORITY-CODE     PIC X.
001960         88  RUN-PRIORITY-NORMAL                 VALUE "N".
001970         88  RUN-PRIORITY-RUSH                   VALUE "R".
001980*                                 LEGACY - THIS RUN PROCESSES    PY128
001990*                                 EVERY CONTROL RECORD IN FILE   PY128
002000*                                 ORDER, RUSH OR NOT.            PY128
002010     03  RUN-BATCH-ID          PIC X(06).
002020*                                 LEGACY - NOT USED THIS RUN.   PY128
002030     03  RUN-STATUS-FLAG       PIC X.
002040         88  RUN-PENDING                         VALUE "P".
002050         88  RUN-COMPLETE                        VALUE "C".
002060*                                 LEGACY - NOT USED THIS RUN.   PY128
002070     03  FILLER                PIC X(04).
002100*
