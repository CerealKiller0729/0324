000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR SSS CONTRIBUTION   *
000400*          BRACKET FILE                     *
000500*     ASCENDING COMPENSATION RANGES,        *
000600*     LOADED INTO WS-SSS-TABLE BY PYNETPAY   *
000700*     AND SEARCHED BY PYSSSCAL               *
000800*******************************************
000900*  FILE SIZE 59 BYTES.
001000*
001100* 04/03/26 VBC - 1.0.00 CREATED - TICKET PY-118.  REPLACES THE  PY118
001200*                OLD XLSX SSS TABLE EXTRACT.                    PY118
001210* 12/03/26 VBC -    .01 X-VIEW REDEFINES ADDED TO THE RANGE,    PY123
001220*                      TABLE AND LINKAGE AREAS PER THE SITE     PY123
001230*                      STANDARD.                                PY123
001240* 14/03/26 VBC -    .02 BRACKET-CODE, EFFECTIVE-DATE AND THE     PY128
001250*                      EMPLOYER/EMPLOYEE SHARE BREAKDOWN ADDED   PY128
001260*                      TO THE BRACKET RECORD - CARRIED FOR THE  PY128
001270*                      SSS REMITTANCE REPORT, NOT USED BY THIS  PY128
001280*                      RUN, WHICH STILL JUST APPLIES THE FLAT    PY128
001290*                      CONTRIBUTION FIGURE - TICKET PY-128.      PY128
001300*
001400 01  PY-SSS-BRACKET-RECORD.
001410     03  SSS-BRACKET-CODE      PIC X(04).
001420*                                 LEGACY - NOT USED THIS RUN.   PY128
001430     03  SSS-EFFECTIVE-DATE    PIC 9(8).
001440*                                 LEGACY - NOT USED THIS RUN.   PY128
001500     03  SSS-RANGE-LOW         PIC 9(7)V99.
001510     03  SSS-RANGE-LOW-X REDEFINES SSS-RANGE-LOW
001520                               PIC X(09).
001600     03  SSS-RANGE-HIGH        PIC 9(7)V99.
001700     03  SSS-CONTRIBUTION      PIC 9(5)V99.
001710     03  SSS-ER-SHARE          PIC 9(5)V99.
001720*                                 LEGACY - SSS-CONTRIBUTION IS    PY128
001730*                                 THE FLAT FIGURE THIS RUN        PY128
001740*                                 DEDUCTS - NOT THE ER/EE SPLIT.  PY128
001750     03  SSS-EE-SHARE          PIC 9(5)V99.
001760*                                 LEGACY - NOT USED THIS RUN.   PY128
001770     03  FILLER                PIC X(08).
001900*
002000*  IN-MEMORY BRACKET TABLE, LOADED ONCE AT START OF RUN AND     PY118
002100*  PASSED TO PYSSSCAL ON EACH CALL - MAX 40 BRACKETS.           PY118
002200*
002300 01  WS-SSS-TABLE.
002400     03  WS-SSS-ENTRIES-USED   PIC 99        COMP.
002500     03  WS-SSS-ENTRY          OCCURS 40 TIMES
002600                               INDEXED BY SSS-IX.
002700         05  WS-SSS-LOW        PIC 9(7)V99.
002800         05  WS-SSS-HIGH       PIC 9(7)V99.
002900         05  WS-SSS-AMT        PIC 9(5)V99.
002910         05  WS-SSS-CODE       PIC X(04).
002920*                                 LEGACY - NOT USED THIS RUN.   PY128
003000     03  FILLER                PIC X(04).
003010*
003020*  RAW BYTE VIEW OF THE BRACKET TABLE, USED BY THE UPSI-0       PY123
003030*  TRACE DUMP IN PYSSSCAL WHEN THE SITE DEBUG SWITCH IS ON.     PY123
003040*
003050 01  WS-SSS-TABLE-X REDEFINES WS-SSS-TABLE.
003060     03  FILLER                PIC X(02).
003070     03  WS-SSS-ENTRY-X        OCCURS 40 TIMES
003080                               PIC X(29).
003100*
003200*  LINKAGE AREA FOR THE CALL TO PYSSSCAL.                       PY118
003300*
003400 01  PYSSS-LINKAGE.
003500     03  PYSSS-GROSS-WAGE      PIC 9(7)V99.
003600     03  PYSSS-DEDUCTION       PIC 9(5)V99.
003700     03  FILLER                PIC X(04).
003710*
003720*  RAW BYTE VIEW OF THE LINKAGE AREA, USED BY THE UPSI-0 TRACE  PY123
003730*  DISPLAY IN PYSSSCAL WHEN THE SITE DEBUG SWITCH IS ON.        PY123
003740*
003750 01  PYSSS-LINKAGE-X REDEFINES PYSSS-LINKAGE.
003760     03  FILLER                PIC X(14).
003800*
