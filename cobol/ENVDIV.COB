000100*******************************************
000200*                                          *
000300*  STANDARD CONFIGURATION SECTION, COPIED   *
000400*  INTO EVERY PROGRAM'S ENVIRONMENT         *
000500*  DIVISION RIGHT AFTER THE HEADER.          *
000600*  PROGRAM ADDS ITS OWN SPECIAL-NAMES,       *
000700*  INPUT-OUTPUT SECTION ETC AFTER THIS.      *
000800*******************************************
000900*
001000* 04/03/26 VBC - 1.0.00 CREATED - TICKET PY-118.  SHARED ACROSS PY118
001100*                ALL FIVE MOTORPH PAYROLL PROGRAMS SO A SITE    PY118
001200*                MOVE ONLY NEEDS CHANGING HERE.                 PY118
001300*
001400 CONFIGURATION SECTION.
001500*
001600 SOURCE-COMPUTER.  GENERIC-PC.
001700 OBJECT-COMPUTER.  GENERIC-PC.
001800*
