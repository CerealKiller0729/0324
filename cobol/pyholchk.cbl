000100****************************************************************
000200*                                                               *
000300*                 HOLIDAY CLASSIFICATION CHECKER                *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.         PYHOLCHK.
001100 AUTHOR.             R J FENWICK.
001200 INSTALLATION.       MOTORPH INC.
001300 DATE-WRITTEN.       14/03/84.
001400 DATE-COMPILED.
001500 SECURITY.           MOTORPH INTERNAL USE ONLY.
001600*
001700*    REMARKS.           GIVEN A WORK DATE AND THE HOLIDAY TABLE
001800*                       LOADED BY PYNETPAY, SAYS WHETHER THE
001900*                       DATE IS A HOLIDAY AND RETURNS ITS PAY
002000*                       MULTIPLIER.  REPLACES THE OLD IN-CODE
002100*                       CALENDAR TABLE - THE CALENDAR IS NOW
002200*                       DATA, NOT PROGRAM LOGIC.
002300*
002400*    VERSION.           SEE PROG-NAME IN WS.
002500*
002600*    CALLED MODULES.    NONE.
002700*
002800*    CALLED BY.         PYNETPAY.
002900*
003000*    FUNCTIONS USED.    NONE.
003100*
003200* CHANGES:
003300* 14/03/84 RJF - 1.0   ORIGINAL GENERIC CALENDAR LOOKUP ROUTINE PY004
003400*                      WRITTEN FOR THE WEEKLY WAGES RUN - A     PY004
003500*                      STRAIGHT TABLE OF BANK HOLIDAY DATES.    PY004
003600* 02/09/86 RJF -    .1 TABLE SIZE INCREASED 20 TO 35 ENTRIES.   PY031
003700* 19/11/89 KMT -    .2 ADDED A PREMIUM RATE PER ENTRY - SOME    PY058
003710*                      CLIENTS PAY DOUBLE, SOME TIME AND A      PY058
003720*                      HALF, ON A BANK HOLIDAY.                 PY058
003800* 11/07/92 KMT -    .3 SEARCH NOW INDEXED, WAS A LINEAR PERFORM.PY071
003900* 24/02/95 DAP -    .4 TIDY UP FOR THE NEW PAYROLL SUITE.       PY083
004000* 17/08/98 DAP - 2.0   YEAR-2000 REVIEW - DATE FIELD CONFIRMED  PY096
004100*                      4-DIGIT CENTURY THROUGHOUT, NO CHANGE    PY096
004200*                      NEEDED, TABLE NOW HOLDS 60 ENTRIES.      PY096
004300* 03/01/99 DAP -    .1 Y2K SIGN-OFF - RE-RAN FULL REGRESSION    PY102
004400*                      OVER THE 1999/2000 BOUNDARY, CLEAN.      PY102
004500* 22/05/03 NRG -    .2 MIGRATED TO OPEN COBOL.                  PY140
004600* 16/09/11 NRG -    .3 NOW CALLED FROM THE SEMI-MONTHLY DRIVER  PY188
004700*                      RATHER THAN THE OLD WEEKLY ONE.          PY188
004800* 04/03/26 VBC - 3.0.00 RE-TASKED FOR THE MOTORPH PHILIPPINE    PY118
004900*                      PAYROLL - REGULAR HOLIDAYS AT 2.00,      PY118
005000*                      SPECIAL NON-WORKING DAYS AT 1.30, BOTH   PY118
005100*                      NOW JUST ANOTHER PAY-MULTIPLIER VALUE -  PY118
005200*                      TICKET PY-118.                          PY118
005210* 12/03/26 VBC -    .01 UPSI-0 TRACE SWITCH AND X-VIEW ADDED TO PY123
005220*                      THE LINKAGE AREA FOR DEBUGGING ON SITE - PY123
005230*                      NO FUNCTIONAL CHANGE.                    PY123
005240* 14/03/26 VBC -    .02 NOW SETS PYHOL-HOLIDAY-YES/NO RATHER     PY128
005250*                      THAN MOVING THE RAW FLAG BYTE - NO       PY128
005260*                      FUNCTIONAL CHANGE - TICKET PY-128.       PY128
005300*
005400 ENVIRONMENT             DIVISION.
005500*================================
005600*
005700 COPY "ENVDIV.COB".
005750 SPECIAL-NAMES.
005760     UPSI-0   IS PYHOL-TRACE-SW
005770              ON STATUS IS PYHOL-TRACE-ON
005780              OFF STATUS IS PYHOL-TRACE-OFF.
005800 INPUT-OUTPUT            SECTION.
005900*-------------------------------
006000*
006100 DATA                    DIVISION.
006200*================================
006300*
006400 WORKING-STORAGE SECTION.
006500*-----------------------
006600*
006700 77  PROG-NAME               PIC X(16) VALUE "PYHOLCHK (3.0.00)".
006800*
006900 LINKAGE SECTION.
007000*==============
007100*
007200 COPY "WSPYHOL.COB".
007300*
007400 PROCEDURE DIVISION USING PYHOL-LINKAGE
007500                          WS-HOLIDAY-TABLE.
007600*================================================
007700*
007800 AA000-MAIN                  SECTION.
007900***********************************
008000*
008100     SET      PYHOL-HOLIDAY-NO TO TRUE.
008200     MOVE     1.00          TO PYHOL-MULTIPLIER.
008210     IF       PYHOL-TRACE-ON
008220              DISPLAY "PYHOLCHK LINKAGE: " PYHOL-LINKAGE-X.
008300*
008400     IF       WS-HOL-ENTRIES-USED = ZERO
008500              GOBACK.
008600*
008700     SET      HOL-IX        TO 1.
008800     SEARCH   WS-HOL-ENTRY
008900              AT END
009000                       GOBACK
009100              WHEN     WS-HOL-DATE (HOL-IX) = PYHOL-WORK-DATE
009200                       SET  PYHOL-HOLIDAY-YES  TO TRUE
009300                       MOVE WS-HOL-MULT (HOL-IX) TO PYHOL-MULTIPLIER
009400                       GOBACK
009500     END-SEARCH.
009600*
009700 AA000-EXIT.  EXIT SECTION.
009800*
