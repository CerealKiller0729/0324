000100*******************************************
000200*                                          *
000300*  WORKING RECORD FOR ONE PAY STATEMENT -   *
000400*     BUILT BY PYNETPAY AA040-CALC-NET AND  *
000500*     SOURCEd BY THE PAYROLL-STATEMENT-      *
000600*     REPORT DETAIL LINE.                    *
000700*******************************************
000800*  SIZE 171 BYTES.
000900*
001000* 04/03/26 VBC - 1.0.00 CREATED - TICKET PY-118.                PY118
001100* 07/03/26 VBC -    .01 ADDED SLP-TAXABLE-INCOME, ACCIDENTALLY  PY118
001200*                      LEFT OFF FIRST CUT.                     PY118
001300* 14/03/26 VBC -    .02 88-LEVELS ADDED ON SLP-PERIOD-HALF, AND PY128
001310*                      CHECK-NUMBER/APPROVED-BY/PRINT-DATE PUT  PY128
001320*                      BACK ON THE STATEMENT RECORD FOR THE     PY128
001330*                      PAYROLL OFFICE SIGN-OFF PROCESS - NOT    PY128
001340*                      USED BY THIS RUN - TICKET PY-128.        PY128
001400*
001500 01  PY-PAY-STATEMENT-RECORD.
001600     03  SLP-EMPLOYEE-ID       PIC X(10).
001700     03  SLP-EMPLOYEE-NAME     PIC X(41).
001800     03  SLP-PERIOD-YEAR       PIC 9(4).
001900     03  SLP-PERIOD-MONTH      PIC 99.
002000     03  SLP-PERIOD-HALF       PIC X(1).
002010         88  SLP-FIRST-HALF                      VALUE "1".
002020         88  SLP-SECOND-HALF                      VALUE "2".
002100     03  SLP-TOTAL-HOURS       PIC 9(4)V99.
002200     03  SLP-GROSS-WAGE        PIC 9(7)V99.
002300     03  SLP-SSS-DEDUCTION     PIC 9(5)V99.
002400     03  SLP-PHILHEALTH-DED    PIC 9(5)V99.
002500     03  SLP-PAGIBIG-DED       PIC 9(5)V99.
002600     03  SLP-LATE-DEDUCTION    PIC 9(5)V99.
002700     03  SLP-TOTAL-DEDUCTIONS  PIC 9(7)V99.
002800     03  SLP-TAXABLE-INCOME    PIC 9(7)V99.
002900     03  SLP-WITHHOLDING-TAX   PIC 9(7)V99.
003000     03  SLP-NET-WAGE          PIC S9(7)V99.
003010     03  SLP-CHECK-NUMBER      PIC X(10).
003020*                                 LEGACY - NOT USED THIS RUN.   PY128
003030     03  SLP-APPROVED-BY       PIC X(10).
003040*                                 LEGACY - NOT USED THIS RUN.   PY128
003050     03  SLP-PRINT-DATE        PIC 9(8).
003060*                                 LEGACY - NOT USED THIS RUN.   PY128
003100     03  FILLER                PIC X(06).
003200*
