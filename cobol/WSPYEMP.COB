000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR EMPLOYEE           *
000400*           MASTER FILE                     *
000500*     USES EMP-NO AS KEY FOR THE IN-MEMORY  *
000600*     SEARCH TABLE BUILT BY PYNETPAY         *
000700*******************************************
000800*  FILE SIZE 323 BYTES.
000900*
001000* 29/10/25 VBC - CREATED, FULL LEGACY USA PAYROLL EMPLOYEE SHAPE.
001100* 10/11/25 VBC - FIELD CHANGES.
001200* 20/11/25 VBC - PHONE# 12 -> 13 REDUCED FILLER TO 14.
001300* 04/03/26 VBC - 2.0.00 STRIPPED THIS PROGRAM'S OWN WORKING-      PY118
001400*                STORAGE TO THE MOTORPH SEMI-MONTHLY FIELDS      PY118
001500*                ONLY - RATE TABLES, STATE TAX, VACATION/SICK    PY118
001600*                ACCRUAL ETC ARE NOT READ BY THIS RUN - SEE      PY118
001700*                WSPYDED.COB/WSPYSSS.COB INSTEAD.                PY118
001800* 05/03/26 VBC -    .01 EMP-HOURLY-RATE MUST BE > ZERO - THIS IS PY118
001900*                      ENFORCED IN PYNETPAY AA015, NOT HERE.     PY118
002000* 14/03/26 VBC -    .02 FULL LEGACY FIELD SET PUT BACK INTO THE  PY128
002100*                      PHYSICAL RECORD - 2.0.00 ONLY STOPPED     PY128
002200*                      READING THESE FIELDS, IT NEVER TOOK THEM  PY128
002300*                      OFF THE MASTER FILE ITSELF, AND THE       PY128
002400*                      NIGHTLY ARCHIVE COPY AND THE OLD HR       PY128
002500*                      EXTRACT STILL EXPECT THE OLD SHAPE.       PY128
002600*                      FIELDS BELOW EMP-FIRST-NAME UP TO THE     PY128
002700*                      RATE ARE CARRIED ONLY, NOT READ BY THIS   PY128
002800*                      RUN - TICKET PY-128.                     PY128
002900*
003000 01  PY-EMPLOYEE-RECORD.
003100     03  EMP-NO                PIC X(10).
003200     03  EMP-STATUS            PIC X.
003300         88  EMP-ACTIVE                          VALUE "A".
003400         88  EMP-TERMINATED                      VALUE "T".
003500         88  EMP-ON-LEAVE                        VALUE "L".
003600*
003700*    FIELDS FROM HERE TO EMP-PAY-FREQ ARE THE OLD FULL USA SHAPE -PY128
003800*    CARRIED ON THE MASTER FILE FOR THE ARCHIVE/HR EXTRACT,      PY128
003900*    NOT READ BY THIS RUN UNLESS MARKED (USED).                 PY128
004000*
004100     03  EMP-LAST-NAME         PIC X(20).
004200     03  EMP-FIRST-NAME        PIC X(20).
004300     03  EMP-MIDDLE-NAME       PIC X(15).
004400     03  EMP-BIRTH-DATE        PIC 9(8).
004500     03  EMP-HIRE-DATE         PIC 9(8).
004600     03  EMP-SEX               PIC X.
004700     03  EMP-CIVIL-STATUS      PIC X.
004800     03  EMP-DEPT-CODE         PIC X(04).
004900     03  EMP-JOB-TITLE         PIC X(20).
005000     03  EMP-ADDRESS-1         PIC X(30).
005100     03  EMP-ADDRESS-2         PIC X(30).
005200     03  EMP-CITY              PIC X(20).
005300     03  EMP-PROVINCE          PIC X(20).
005400     03  EMP-ZIP-CODE          PIC X(06).
005500     03  EMP-PHONE-NO          PIC X(13).
005600     03  EMP-TIN-NO            PIC X(12).
005700     03  EMP-SSS-NO            PIC X(10).
005800     03  EMP-PHILHEALTH-NO     PIC X(12).
005900     03  EMP-PAGIBIG-NO        PIC X(12).
006000     03  EMP-BANK-ACCT-NO      PIC X(20).
006100     03  EMP-HOURLY-RATE       PIC S9(5)V99 SIGN IS LEADING SEPARATE.
006200*                                 (USED)
006300     03  EMP-NIGHT-SHIFT       PIC X.
006400*                                 (USED)
006500     03  EMP-PAY-FREQ          PIC X.
006600*                                 S = SEMI-MONTHLY, ONLY VALUE    PY128
006700*                                 THIS RUN SUPPORTS.             PY128
006800     03  FILLER                PIC X(20).
006900*
007000*  IN-MEMORY EMPLOYEE TABLE, LOADED ONCE AT START OF RUN AND      PY118
007100*  SEARCHED BY EMP-NO ON EACH RUN-CONTROL REQUEST - MAX 500       PY118
007200*  EMPLOYEES, PLENTY FOR ONE COMPANY.  CARRIES A FEW OF THE       PY128
007300*  LEGACY FIELDS ABOVE ALONGSIDE THE ONES THE RUN ACTUALLY       PY128
007400*  USES, FOR THE EXCEPTION DISPLAY AND FOR WHOEVER NEEDS THEM    PY128
007500*  NEXT.                                                         PY128
007600*
007700 01  WS-EMPLOYEE-TABLE.
007800     03  WS-EMP-ENTRIES-USED   PIC 9(4)      COMP.
007900     03  WS-EMP-ENTRY          OCCURS 500 TIMES
008000                               INDEXED BY EMP-IX.
008100         05  WS-EMP-NO         PIC X(10).
008200         05  WS-EMP-STATUS     PIC X.
008300         05  WS-EMP-LAST       PIC X(20).
008400         05  WS-EMP-FIRST      PIC X(20).
008500         05  WS-EMP-DEPT       PIC X(04).
008600         05  WS-EMP-RATE       PIC S9(5)V99 SIGN IS LEADING SEPARATE.
008700         05  WS-EMP-NIGHT      PIC X.
008800     03  FILLER                PIC X(10).
008900*
