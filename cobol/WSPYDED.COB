000100*******************************************
000200*                                          *
000300*  LINKAGE AREA FOR THE CALL TO PYDED -     *
000400*     PHILHEALTH / PAG-IBIG / LATE-ARRIVAL  *
000500*     PENALTY DEDUCTIONS.                   *
000600*******************************************
000700*  WAS THE FWT/SWT/FICA SYSTEM DEDUCTION    *
000800*  RATE RECORD - RETIRED WITH THE US TAX    *
000900*  TABLES WHEN THE RUN WENT OVER TO BIR/SSS.*
001000*
001100* 25/10/25 VBC - CREATED (AS THE OLD FWT/SWT/FICA RATE RECORD).
001200* 08/11/25 VBC - REC SIZE CHANGED.
001300* 04/03/26 VBC - 2.0.00 REPURPOSED FOR MOTORPH - TICKET PY-118. PY118
001400*                FWT/SWT/FICA/SDI/FUTA/SUI/EIC TABLES ALL GONE,PY118
001500*                PHILHEALTH/PAG-IBIG ARE FLAT FORMULAE, NOT    PY118
001600*                BRACKET TABLES - SEE SPEC.                    PY118
001700* 14/03/26 VBC -    .01 PHIC-OVER-CAP-FLAG ADDED WITH 88-LEVELS PY128
001800*                      SO THE REGISTER CAN SHOW WHICH           PY128
001900*                      EMPLOYEES HIT THE PHILHEALTH CAP - SEE    PY128
002000*                      PYDED BA000-PHILHEALTH - TICKET PY-128.  PY128
002100*
002200 01  PYDED-LINKAGE.
002300     03  PYDED-GROSS-WAGE      PIC 9(7)V99.
002400     03  PYDED-HOURLY-RATE     PIC 9(5)V99.
002500     03  PYDED-PHILHEALTH-DED  PIC 9(5)V99.
002600     03  PYDED-PHIC-OVER-CAP-FLAG PIC X.
002700         88  PYDED-PHIC-IS-CAPPED                VALUE "Y".
002800         88  PYDED-PHIC-NOT-CAPPED                VALUE "N".
002900     03  PYDED-PAGIBIG-DED     PIC 9(5)V99.
003000     03  PYDED-LATE-DED        PIC 9(5)V99.
003100     03  PYDED-FWT-RATE        PIC 9V999.
003200*                                 LEGACY - OLD US FEDERAL        PY128
003300*                                 WITHHOLDING RATE, ALWAYS ZERO  PY128
003400*                                 SINCE 3.0.00, KEPT SO THE      PY128
003500*                                 RECORD LENGTH MATCHES THE OLD  PY128
003600*                                 BATCH'S ARCHIVE COPY.          PY128
003700     03  PYDED-FICA-EXEMPT-FLAG PIC X.
003800*                                 LEGACY - NOT USED THIS RUN.   PY128
003900     03  FILLER                PIC X(06).
004000*
