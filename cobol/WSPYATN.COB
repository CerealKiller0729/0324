000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR ATTENDANCE         *
000400*          (DAILY TIME IN/OUT) FILE         *
000500*     ONE RECORD PER EMPLOYEE PER DAY,      *
000600*     READ SEQUENTIALLY BY PYNETPAY         *
000700*******************************************
000800*  FILE SIZE 112 BYTES.
000900*
001000* 04/03/26 VBC - 1.0.00 CREATED FOR THE SEMI-MONTHLY RUN -      PY118
001100*                TICKET PY-118.  REPLACES THE OLD XLSX TIME     PY118
001200*                CLOCK EXTRACT - NOW A PLAIN FLAT FILE.         PY118
001300* 06/03/26 VBC -    .01 WORK-DATE-GRP REDEFINES ADDED SO        PY118
001400*                      PYNETPAY AA030 CAN PICK OFF THE DAY      PY118
001500*                      WITHOUT A DIVIDE.                        PY118
001600* 14/03/26 VBC -    .02 DEPT/SHIFT/REMARKS AND AN APPROVED       PY128
001700*                      FLAG ADDED TO THE TIME CARD - CARRIED ON  PY128
001800*                      THE FILE FOR THE SUPERVISOR SIGN-OFF      PY128
001900*                      PROCESS, NOT READ BY THIS RUN - TICKET    PY128
002000*                      PY-128.                                  PY128
002100*
002200 01  PY-ATTENDANCE-RECORD.
002300     03  ATN-EMPLOYEE-ID       PIC X(10).
002400     03  ATN-FIRST-NAME        PIC X(20).
002500     03  ATN-LAST-NAME         PIC X(20).
002600     03  ATN-DEPT-CODE         PIC X(04).
002700*                                 LEGACY - NOT READ THIS RUN.    PY128
002800     03  ATN-SHIFT-CODE        PIC X(02).
002900*                                 LEGACY - NOT READ THIS RUN.    PY128
003000     03  ATN-WORK-DATE         PIC 9(8).
003100     03  ATN-WORK-DATE-GRP REDEFINES ATN-WORK-DATE.
003200         05  ATN-WORK-YEAR     PIC 9(4).
003300         05  ATN-WORK-MONTH    PIC 99.
003400         05  ATN-WORK-DAY      PIC 99.
003500     03  ATN-TIME-IN           PIC 9(4).
003600     03  ATN-TIME-OUT          PIC 9(4).
003700     03  ATN-BREAK-MINUTES     PIC 9(3).
003800*                                 LEGACY - NOT READ THIS RUN.    PY128
003900     03  ATN-APPROVED-FLAG     PIC X.
004000         88  ATN-APPROVED                        VALUE "Y".
004100         88  ATN-NOT-APPROVED                     VALUE "N".
004200*                                 LEGACY - SUPERVISOR SIGN-OFF,   PY128
004300*                                 NOT READ BY THIS RUN.           PY128
004400     03  ATN-REMARKS           PIC X(30).
004500*                                 LEGACY - NOT READ THIS RUN.    PY128
004600     03  FILLER                PIC X(06).
004700*
004800*  ONE HALF-MONTH OF MATCHING ATTENDANCE, BUILT BY PYNETPAY      PY118
004900*  AA030-SCAN-ATTENDANCE AND PASSED TO PYGROSS AND PYDED ON     PY118
005000*  EACH CALL - MAX 16 DAYS IN A HALF-MONTH.                     PY118
005100*
005200 01  WS-HALF-DAY-TABLE.
005300     03  HD-ENTRIES-USED       PIC 99        COMP.
005400     03  HD-ENTRY              OCCURS 16 TIMES
005500                               INDEXED BY DAY-IX.
005600         05  HD-DAY            PIC 99.
005700         05  HD-HOURS          PIC 9(4)V99.
005800         05  HD-TIME-IN-MIN    PIC 9(4).
005900         05  HD-HOLIDAY-FLAG   PIC X.
006000             88  HD-IS-HOLIDAY                   VALUE "Y".
006100             88  HD-NOT-HOLIDAY                   VALUE "N".
006200         05  HD-MULTIPLIER     PIC 9V99.
006300         05  HD-APPROVED-FLAG  PIC X.
006400*                                 LEGACY - NOT READ THIS RUN.    PY128
006500     03  FILLER                PIC X(04).
006600*
006700*
006800*  RAW BYTE VIEW OF THE HALF-DAY TABLE, USED BY THE UPSI-0      PY123
006900*  TRACE DUMP IN PYGROSS/PYDED WHEN THE SITE DEBUG SWITCH IS    PY123
007000*  ON.                                                          PY123
007100*
007200 01  WS-HALF-DAY-TABLE-X REDEFINES WS-HALF-DAY-TABLE.
007300     03  FILLER                PIC X(02).
007400     03  WS-HD-ENTRY-X         OCCURS 16 TIMES
007500                               PIC X(17).
007600*
