000100****************************************************************
000200*                                                               *
000300*                  SSS CONTRIBUTION BRACKET LOOKUP               *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.         PYSSSCAL.
001100 AUTHOR.             K M TURNBULL.
001200 INSTALLATION.       MOTORPH INC.
001300 DATE-WRITTEN.       11/05/89.
001400 DATE-COMPILED.
001500 SECURITY.           MOTORPH INTERNAL USE ONLY.
001600*
001700*    REMARKS.           SEARCHES THE IN-MEMORY SSS BRACKET
001800*                       TABLE FOR THE BRACKET THE GROSS WAGE
001900*                       PASSED IN FALLS INTO AND RETURNS THE
002000*                       FLAT CONTRIBUTION FOR THAT BRACKET.
002100*                       NO BRACKET FOUND IS NOT AN ERROR - IT
002200*                       JUST MEANS NO DEDUCTION IS TAKEN.
002300*
002400*    VERSION.           SEE PROG-NAME IN WS.
002500*
002600*    CALLED MODULES.    NONE.
002700*
002800*    CALLED BY.         PYNETPAY.
002900*
003000*    FUNCTIONS USED.    NONE.
003100*
003200* CHANGES:
003300* 11/05/89 KMT - 1.0   ORIGINAL BRACKET TABLE SEARCH, LIFTED     PY041
003400*                      FROM THE SALARY-BAND LOOKUP IN THE        PY041
003500*                      PENSION SUITE AND CUT DOWN FOR PAYROLL.   PY041
003600* 04/03/94 DAP -    .1 TABLE KEY CHANGED FROM A BINARY SEARCH    PY070
003700*                      TO A LINEAR SEARCH - BRACKETS ARE NOT    PY070
003800*                      ALWAYS LOADED IN STRICT ASCENDING ORDER. PY070
003900* 17/08/98 DAP - 2.0   YEAR-2000 REVIEW - NO DATE FIELDS IN THIS PY096
004000*                      MODULE, NO ACTION REQUIRED.              PY096
004100* 03/01/99 DAP -    .1 Y2K SIGN-OFF - RE-RAN FULL REGRESSION,    PY102
004200*                      CLEAN.                                   PY102
004300* 22/05/03 NRG -    .2 MIGRATED TO OPEN COBOL.                  PY140
004400* 16/09/11 NRG -    .3 NOW CALLED ONCE PER HALF-MONTH RATHER    PY188
004500*                      THAN ONCE PER WEEK.                      PY188
004600* 04/03/26 VBC - 3.0.00 RE-TASKED FOR THE PHILIPPINE SSS TABLE - PY118
004700*                      RANGE-LOW NOW EXCLUSIVE, RANGE-HIGH      PY118
004800*                      INCLUSIVE, PER BIR/SSS CIRCULAR - TICKET PY118
004900*                      PY-118.                                 PY118
004910* 12/03/26 VBC -    .01 UPSI-0 TRACE SWITCH AND X-VIEW ADDED TO PY123
004920*                      THE BRACKET TABLE FOR DEBUGGING ON SITE -PY123
004930*                      NO FUNCTIONAL CHANGE.                    PY123
005000*
005100 ENVIRONMENT             DIVISION.
005200*================================
005300*
005400 COPY "ENVDIV.COB".
005410 SPECIAL-NAMES.
005420     UPSI-0   IS PYSSS-TRACE-SW
005430              ON STATUS IS PYSSS-TRACE-ON
005440              OFF STATUS IS PYSSS-TRACE-OFF.
005500 INPUT-OUTPUT            SECTION.
005600*-------------------------------
005700*
005800 DATA                    DIVISION.
005900*================================
006000*
006100 WORKING-STORAGE SECTION.
006200*-----------------------
006300*
006400 77  PROG-NAME               PIC X(16) VALUE "PYSSSCAL (3.0.00)".
006500*
006600 01  W00-FOUND-SW            PIC X             VALUE "N".
006700     88  W00-BRACKET-FOUND                      VALUE "Y".
006800*
006900 LINKAGE SECTION.
007000*==============
007100*
007200 COPY "WSPYSSS.COB".
007300*
007400 PROCEDURE DIVISION USING PYSSS-LINKAGE
007500                          WS-SSS-TABLE.
007600*============================================
007700*
007800 AA000-MAIN                  SECTION.
007900***********************************
008000*
008100     MOVE     ZERO          TO PYSSS-DEDUCTION.
008200     MOVE     "N"           TO W00-FOUND-SW.
008210     IF       PYSSS-TRACE-ON
008220              DISPLAY "PYSSSCAL LINKAGE: " PYSSS-LINKAGE-X
008230                      " TABLE: " WS-SSS-TABLE-X.
008300*
008400     IF       WS-SSS-ENTRIES-USED = ZERO
008500              GOBACK.
008600*
008700     SET      SSS-IX        TO 1.
008800     SEARCH   WS-SSS-ENTRY
008900              AT END
009000                       GOBACK
009100              WHEN     PYSSS-GROSS-WAGE > WS-SSS-LOW (SSS-IX)
009200                       AND PYSSS-GROSS-WAGE NOT > WS-SSS-HIGH (SSS-IX)
009300                       MOVE WS-SSS-AMT (SSS-IX) TO PYSSS-DEDUCTION
009400                       SET  W00-BRACKET-FOUND   TO TRUE
009500                       GOBACK
009600     END-SEARCH.
009700*
009800 AA000-EXIT.  EXIT SECTION.
009900*
