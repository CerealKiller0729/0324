000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR HOLIDAY CALENDAR   *
000400*          FILE                             *
000500*     LOADED INTO WS-HOLIDAY-TABLE BY       *
000600*     PYNETPAY AND SEARCHED BY PYHOLCHK      *
000700*     REPLACES THE OLD IN-CODE HOLIDAY       *
000800*     CALENDAR TABLE.                        *
000900*******************************************
001000*  FILE SIZE 45 BYTES.
001100*
001200* 04/03/26 VBC - 1.0.00 CREATED - TICKET PY-118.                PY118
001300* 11/03/26 VBC -    .01 FILLER ADDED TO EVERY 01 PER THE SITE   PY118
001400*                      STANDARD LAYOUT RULE.                    PY118
001410* 12/03/26 VBC -    .02 DATE-GRP REDEFINES ADDED ON THE MASTER  PY123
001420*                      AND TABLE DATES, AND AN X-VIEW ON THE    PY123
001430*                      LINKAGE AREA, PER THE SITE STANDARD.     PY123
001440* 14/03/26 VBC -    .03 HOLIDAY NAME, TYPE CODE AND REGION      PY128
001450*                      ADDED TO THE MASTER RECORD - CARRIED     PY128
001460*                      FOR THE PRINTED CALENDAR, NOT USED BY    PY128
001470*                      THIS RUN.  88-LEVEL ADDED ON             PY128
001480*                      PYHOL-IS-HOLIDAY - TICKET PY-128.         PY128
001500*
001600 01  PY-HOLIDAY-RECORD.
001700     03  HOL-DATE              PIC 9(8).
001710     03  HOL-DATE-GRP REDEFINES HOL-DATE.
001720         05  HOL-YEAR          PIC 9(4).
001730         05  HOL-MONTH         PIC 99.
001740         05  HOL-DAY           PIC 99.
001800     03  HOL-PAY-MULTIPLIER    PIC 9V99.
001810     03  HOL-TYPE-CODE         PIC X.
001820         88  HOL-IS-REGULAR                      VALUE "R".
001830         88  HOL-IS-SPECIAL-NON-WORK               VALUE "S".
001840*                                 LEGACY - THIS RUN JUST USES    PY128
001850*                                 HOL-PAY-MULTIPLIER, NOT THE    PY128
001860*                                 TYPE CODE.                     PY128
001870     03  HOL-REGION-CODE       PIC X(03).
001880*                                 LEGACY - NOT USED THIS RUN.   PY128
001890     03  HOL-NAME              PIC X(25).
001900*                                 LEGACY - NOT USED THIS RUN.   PY128
001910     03  FILLER                PIC X(05).
002000*
002100*  IN-MEMORY HOLIDAY TABLE - MAX 60 HOLIDAYS A YEAR, PLENTY.    PY118
002200*
002300 01  WS-HOLIDAY-TABLE.
002400     03  WS-HOL-ENTRIES-USED   PIC 99        COMP.
002500     03  WS-HOL-ENTRY          OCCURS 60 TIMES
002600                               INDEXED BY HOL-IX.
002700         05  WS-HOL-DATE       PIC 9(8).
002710         05  WS-HOL-DATE-GRP REDEFINES WS-HOL-DATE.
002720             07  WS-HOL-YEAR   PIC 9(4).
002730             07  WS-HOL-MNTH   PIC 99.
002740             07  WS-HOL-DAY    PIC 99.
002800         05  WS-HOL-MULT       PIC 9V99.
002810         05  WS-HOL-NAME       PIC X(25).
002820*                                 LEGACY - NOT USED THIS RUN.   PY128
002900     03  FILLER                PIC X(04).
003000*
003100*  LINKAGE AREA FOR THE CALL TO PYHOLCHK.                       PY118
003200*
003300 01  PYHOL-LINKAGE.
003400     03  PYHOL-WORK-DATE       PIC 9(8).
003500     03  PYHOL-IS-HOLIDAY      PIC X.
003510         88  PYHOL-HOLIDAY-YES                   VALUE "Y".
003520         88  PYHOL-HOLIDAY-NO                      VALUE "N".
003600     03  PYHOL-MULTIPLIER      PIC 9V99.
003700     03  FILLER                PIC X(04).
003710*
003720*  RAW BYTE VIEW OF THE LINKAGE AREA, USED BY THE UPSI-0 TRACE  PY123
003730*  DISPLAY IN PYHOLCHK WHEN THE SITE DEBUG SWITCH IS ON.        PY123
003740*
003750 01  PYHOL-LINKAGE-X REDEFINES PYHOL-LINKAGE.
003760     03  FILLER                PIC X(16).
003800*
