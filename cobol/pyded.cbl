000100****************************************************************
000200*                                                               *
000300*       PHILHEALTH / PAG-IBIG / LATE-ARRIVAL DEDUCTIONS          *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.         PYDED.
001100 AUTHOR.             D A PROUT.
001200 INSTALLATION.       MOTORPH INC.
001300 DATE-WRITTEN.       06/09/91.
001400 DATE-COMPILED.
001500 SECURITY.           MOTORPH INTERNAL USE ONLY.
001600*
001700*    REMARKS.           WORKS OUT THE STATUTORY HEALTH/HOUSING
001800*                       DEDUCTIONS AND THE LATE-ARRIVAL PENALTY
001900*                       FOR ONE EMPLOYEE'S HALF-MONTH.  USED TO
002000*                       BE THE US FEDERAL/STATE/FICA DEDUCTION
002100*                       ROUTINE - GUTTED AND REBUILT FOR THE
002200*                       PHILIPPINE STATUTORY SCHEME.
002300*
002400*    VERSION.           SEE PROG-NAME IN WS.
002500*
002600*    CALLED MODULES.    NONE.
002700*
002800*    CALLED BY.         PYNETPAY.
002900*
003000*    FUNCTIONS USED.    NONE.
003100*
003200* CHANGES:
003300* 06/09/91 DAP - 1.0   ORIGINAL FWT/SWT/FICA ROUTINE, DRIVEN OFF PY053
003400*                      THE RATE TABLE IN WSPYDED - ONE PARAGRAPH PY053
003500*                      PER TAX TYPE.                             PY053
003600* 02/02/94 DAP -    .1 SDI AND FUTA/SUI PARAGRAPHS ADDED.        PY068
003700* 17/08/98 DAP - 2.0   YEAR-2000 REVIEW - NO DATE ARITHMETIC IN  PY096
003800*                      THIS MODULE, NO ACTION REQUIRED.          PY096
003900* 03/01/99 DAP -    .1 Y2K SIGN-OFF - CLEAN.                     PY102
004000* 22/05/03 NRG -    .2 MIGRATED TO OPEN COBOL.                   PY140
004100* 09/07/14 NRG -    .3 EIC PARAGRAPH REMOVED, NO LONGER CLAIMED  PY201
004200*                      BY ANY SITE ON THIS SUITE.                PY201
004300* 04/03/26 VBC - 3.0.00 STRIPPED ALL US TAX PARAGRAPHS, REBUILT  PY118
004400*                      FOR PHILHEALTH (3% OF GROSS, CAPPED),     PY118
004500*                      PAG-IBIG (TIERED 3/4%, CAPPED) AND A NEW  PY118
004600*                      LATE-ARRIVAL PENALTY PARAGRAPH - TICKET   PY118
004700*                      PY-118.                                  PY118
004800* 10/03/26 VBC -    .01 LATE PENALTY NOW LOOPS THE HALF-DAY      PY123
004900*                      TABLE ITSELF RATHER THAN BEING PASSED A   PY123
005000*                      SINGLE MINUTES-LATE FIGURE.                PY123
005010* 12/03/26 VBC -    .02 UPSI-0 TRACE SWITCH ADDED, DUMPS THE     PY124
005020*                      HALF-DAY TABLE ON ENTRY WHEN SET - NO     PY124
005030*                      FUNCTIONAL CHANGE.                        PY124
005040* 14/03/26 VBC -    .03 BA000-PHILHEALTH NOW SETS PYDED-PHIC-    PY128
005050*                      IS-CAPPED/NOT-CAPPED SO THE REGISTER CAN  PY128
005060*                      SHOW WHICH EMPLOYEES HIT THE CAP -        PY128
005070*                      DEDUCTION FIGURE ITSELF UNCHANGED -       PY128
005080*                      TICKET PY-128.                            PY128
005100*
005200 ENVIRONMENT             DIVISION.
005300*================================
005400*
005500 COPY "ENVDIV.COB".
005510 SPECIAL-NAMES.
005520     UPSI-0   IS PYDED-TRACE-SW
005530              ON STATUS IS PYDED-TRACE-ON
005540              OFF STATUS IS PYDED-TRACE-OFF.
005600 INPUT-OUTPUT            SECTION.
005700*-------------------------------
005800*
005900 DATA                    DIVISION.
006000*================================
006100*
006200 WORKING-STORAGE SECTION.
006300*-----------------------
006400*
006500 77  PROG-NAME               PIC X(16) VALUE "PYDED    (3.0.00)".
006600*
006700 01  W00-PHIC-WORK.
006800     03  W00-PHIC-RAW          PIC 9(7)V99       COMP-3.
006900     03  W00-PHIC-CAP          PIC 9(5)V99       COMP-3 VALUE 1800.00.
007000     03  FILLER                PIC X(04).
007100*
007200 01  W01-PHIC-VIEW REDEFINES W00-PHIC-WORK.
007300     03  W01-PHIC-RAW-X        PIC X(05).
007400     03  FILLER                PIC X(12).
007500*
007600 01  W02-HDMF-WORK.
007700     03  W02-HDMF-RAW          PIC 9(5)V99       COMP-3.
007800     03  W02-HDMF-CAP          PIC 9(5)V99       COMP-3 VALUE 100.00.
007900     03  FILLER                PIC X(04).
008000*
008100 01  W03-LATE-WORK.
008200     03  W03-MINS-LATE         PIC 9(4)          COMP.
008300     03  W03-LATE-PENALTY      PIC 9(5)V99       COMP-3.
008400     03  FILLER                PIC X(04).
008500*
008600 LINKAGE SECTION.
008700*==============
008800*
008900 COPY "WSPYDED.COB".
009000 COPY "WSPYATN.COB".
009100*
009200 PROCEDURE DIVISION USING PYDED-LINKAGE
009300                          WS-HALF-DAY-TABLE.
009400*============================================
009500*
009600 AA000-MAIN                  SECTION.
009700***********************************
009800*
009810     IF       PYDED-TRACE-ON
009820              DISPLAY "PYDED HALF-DAY TABLE: " WS-HALF-DAY-TABLE-X.
009900     PERFORM  BA000-PHILHEALTH  THRU BA000-EXIT.
010000     PERFORM  CA000-PAGIBIG     THRU CA000-EXIT.
010100     PERFORM  DA000-LATE        THRU DA000-EXIT.
010200     GOBACK.
010300*
010400 AA000-EXIT.  EXIT SECTION.
010500*
010600 BA000-PHILHEALTH             SECTION.
010700***********************************
010800*
010900     IF       PYDED-GROSS-WAGE > 60000.00
011000              MOVE 1800.00     TO PYDED-PHILHEALTH-DED
011010              SET  PYDED-PHIC-IS-CAPPED TO TRUE
011100     ELSE
011200              COMPUTE W00-PHIC-RAW ROUNDED =
011300                       (PYDED-GROSS-WAGE * 0.03) / 2
011400              MOVE     W00-PHIC-RAW  TO PYDED-PHILHEALTH-DED
011410              SET  PYDED-PHIC-NOT-CAPPED TO TRUE.
011500*
011600 BA000-EXIT.  EXIT SECTION.
011700*
011800 CA000-PAGIBIG                SECTION.
011900***********************************
012000*
012100     IF       PYDED-GROSS-WAGE > 1000.00
012200              AND PYDED-GROSS-WAGE NOT > 1500.00
012300              COMPUTE W02-HDMF-RAW ROUNDED =
012400                       PYDED-GROSS-WAGE * 0.03
012500     ELSE
012600              COMPUTE W02-HDMF-RAW ROUNDED =
012700                       PYDED-GROSS-WAGE * 0.04.
012800*
012900     IF       W02-HDMF-RAW > W02-HDMF-CAP
013000              MOVE     W02-HDMF-CAP  TO PYDED-PAGIBIG-DED
013100     ELSE
013200              MOVE     W02-HDMF-RAW  TO PYDED-PAGIBIG-DED.
013300*
013400 CA000-EXIT.  EXIT SECTION.
013500*
013600 DA000-LATE                   SECTION.
013700***********************************
013800*
013900     MOVE     ZERO          TO PYDED-LATE-DED.
014000     IF       HD-ENTRIES-USED = ZERO
014100              GOBACK.
014200*
014300     PERFORM  DA010-LATE-ONE-DAY  THRU DA010-EXIT
014400              VARYING DAY-IX FROM 1 BY 1
014500              UNTIL DAY-IX > HD-ENTRIES-USED.
014600*
014700 DA000-EXIT.  EXIT SECTION.
014800*
014900 DA010-LATE-ONE-DAY           SECTION.
015000***********************************
015100*
015200     IF       HD-TIME-IN-MIN (DAY-IX) NOT < 490
015300              COMPUTE  W03-MINS-LATE = HD-TIME-IN-MIN (DAY-IX) - 490
015400              COMPUTE  W03-LATE-PENALTY ROUNDED =
015500                       W03-MINS-LATE * (PYDED-HOURLY-RATE / 60)
015600              ADD      W03-LATE-PENALTY TO PYDED-LATE-DED.
015700*
015800 DA010-EXIT.  EXIT SECTION.
015900*
