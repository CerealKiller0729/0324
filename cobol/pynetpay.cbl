000100****************************************************************
000200*                                                               *
000300*            SEMI-MONTHLY NET PAY CALCULATION - MAIN DRIVER      *
000400*                                                               *
000500*            USES RW (REPORT WRITER FOR PRINTS)                 *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.         PYNETPAY.
001300 AUTHOR.             R J FENWICK.
001400 INSTALLATION.       MOTORPH INC.
001500 DATE-WRITTEN.       05/01/80.
001600 DATE-COMPILED.
001700 SECURITY.           MOTORPH INTERNAL USE ONLY.
001800*
001900*    REMARKS.           MAIN DRIVER FOR THE SEMI-MONTHLY PAYROLL
002000*                       RUN.  LOADS THE EMPLOYEE, SSS BRACKET
002100*                       AND HOLIDAY MASTERS INTO MEMORY, THEN
002200*                       FOR EACH RUN-CONTROL REQUEST SCANS THE
002300*                       ATTENDANCE FILE FOR BOTH HALVES OF THE
002400*                       MONTH, CALLS OUT TO THE GROSS WAGE, SSS
002500*                       AND DEDUCTIONS MODULES AND PRINTS THE
002600*                       PAY STATEMENT.  THIS PROGRAM USES RW
002700*                       (REPORT WRITER) FOR THE STATEMENT PRINT.
002800*
002900*    VERSION.           SEE PROG-NAME IN WS.
003000*
003100*    CALLED MODULES.
003200*                       PYHOLCHK - HOLIDAY CLASSIFICATION.
003300*                       PYGROSS  - GROSS WAGE CALCULATION.
003400*                       PYSSSCAL - SSS BRACKET LOOKUP.
003500*                       PYDED    - PHILHEALTH/PAG-IBIG/LATE.
003600*
003700*    FUNCTIONS USED.    NONE.
003800*
003900*    FILES USED.
004000*                       PYEMP.   EMPLOYEE MASTER.
004100*                       PYATN.   ATTENDANCE.
004200*                       PYSSS.   SSS BRACKET TABLE.
004300*                       PYHOL.   HOLIDAY CALENDAR.
004400*                       RUNCTL.  RUN CONTROL REQUESTS.
004500*                       PYSLP.   PAY STATEMENT PRINT (REPORT).
004600*
004700*    ERROR MESSAGES USED.
004800* SYSTEM WIDE:
004900*                       NONE.
005000* PROGRAM SPECIFIC:
005100*                       PY101 - 104.
005200*
005300* CHANGES:
005400* 05/01/80 RJF - 1.0   ORIGINAL WEEKLY WAGES DRIVER - READ THE   PY001
005500*                      CLOCK CARDS, CALL THE RATE ROUTINE,       PY001
005600*                      PRINT A FLAT LISTING, NO REPORT WRITER.   PY001
005700* 11/11/83 RJF -    .1 SWITCHED THE PRINT TO REPORT WRITER -     PY014
005800*                      FLAT LISTING RETIRED.                     PY014
005900* 02/09/86 RJF -    .2 TABLE SIZES INCREASED TO MATCH THE NEW    PY031
006000*                      HOLIDAY MODULE.                           PY031
006100* 30/10/90 KMT -    .3 NIGHT-SHIFT OVERTIME RATE PASSED THROUGH  PY049
006200*                      TO THE GROSS WAGE MODULE.                 PY049
006300* 21/01/96 DAP - 2.0   MOVED OVER TO THE SEMI-MONTHLY CYCLE -    PY079
006400*                      WAS WEEKLY, NOW TWO HALVES A MONTH.       PY079
006500* 17/08/98 DAP -    .1 YEAR-2000 REVIEW - RUN-CONTROL YEAR NOW   PY096
006600*                      4-DIGIT, ATTENDANCE WORK-DATE NOW         PY096
006700*                      4-DIGIT CENTURY THROUGHOUT.               PY096
006800* 03/01/99 DAP -    .2 Y2K SIGN-OFF - RE-RAN FULL REGRESSION     PY102
006900*                      OVER THE 1999/2000 BOUNDARY, CLEAN.       PY102
007000* 22/05/03 NRG -    .3 MIGRATED TO OPEN COBOL.                   PY140
007100* 16/09/11 NRG - 3.0   DEDUCTIONS SPLIT OUT INTO THE PYDED       PY188
007200*                      MODULE - USED TO BE IN-LINE HERE.         PY188
007300* 04/03/26 VBC - 4.0.00 REBUILT END TO END FOR MOTORPH - US      PY118
007400*                      FWT/SWT/FICA REPLACED BY SSS/PHILHEALTH/  PY118
007500*                      PAG-IBIG, CLOCK CARDS REPLACED BY A FLAT  PY118
007600*                      ATTENDANCE FILE, RUN CONTROL REPLACES     PY118
007700*                      THE OLD INTERACTIVE SIGN-ON SHELL -       PY118
007800*                      TICKET PY-118.                            PY118
007900* 11/03/26 VBC -    .01 WITHHOLDING TAX (TRAIN SCHEDULE) ADDED   PY122
008000*                      AS AN INFORMATIONAL FIGURE ONLY - NOT     PY122
008100*                      DEDUCTED FROM NET PAY, PER PAYROLL        PY122
008200*                      OFFICE INSTRUCTION.                      PY122
008300* 12/03/26 VBC -    .02 RUN TOTALS CONTROL FOOTING ADDED TO THE  PY124
008400*                      STATEMENT REPORT.                        PY124
008410* 14/03/26 VBC -    .03 FD-EMP-RECORD WIDENED TO MATCH THE FULL  PY128
008420*                      LEGACY SHAPE RESTORED ON WSPYEMP.COB -    PY128
008430*                      STATUS AND DEPT CODE NOW ALSO CARRIED     PY128
008440*                      INTO THE IN-MEMORY TABLE, EVERYTHING ELSE PY128
008450*                      IS CARRIED ON THE FILE BUT NOT READ -     PY128
008460*                      TICKET PY-128.                           PY128
008470* 14/03/26 VBC -    .04 FD-ATN-RECORD, FD-HOL-RECORD, FD-SSS-     PY128
008480*                      RECORD AND FD-RUN-RECORD ALL WIDENED TO   PY128
008490*                      MATCH THE LEGACY SHAPE RESTORED ON        PY128
008492*                      WSPYATN/WSPYHOL/WSPYSSS/WSPYRUN - NONE    PY128
008494*                      OF THE NEW FIELDS ARE READ INTO WORKING-  PY128
008496*                      STORAGE BY THIS RUN - TICKET PY-128.      PY128
008497* 14/03/26 VBC -    .05 AA040 NOW SETS SLP-FIRST-HALF/SLP-        PY128
008498*                      SECOND-HALF RATHER THAN MOVING THE RAW     PY128
008499*                      "1"/"2" LITERAL - NO FUNCTIONAL CHANGE -    PY128
008501*                      TICKET PY-128.                             PY128
008503* 15/03/26 VBC -    .06 AA040-CALC-GROSS-DED NOW DISPLAYS PY104    PY129
008505*                      WHEN PYGROSS COMES BACK WITH PYG-CAP-       PY129
008507*                      EXCEEDED SET - THE 1.30 HOLIDAY PREMIUM    PY129
008509*                      CAP WAS BEING COMPUTED BUT NEVER REPORTED  PY129
008511*                      TO THE PAYROLL OFFICE - TICKET PY-129.     PY129
008513*
008600 ENVIRONMENT             DIVISION.
008700*================================
008800*
008900 COPY "ENVDIV.COB".
009000 SPECIAL-NAMES.
009100     C01     IS TOP-OF-FORM.
009200 INPUT-OUTPUT            SECTION.
009300*-------------------------------
009400 FILE-CONTROL.
009500     SELECT   PYEMP-FILE
009600              ASSIGN TO "PYEMP"
009700              ORGANIZATION IS LINE SEQUENTIAL.
009800     SELECT   PYATN-FILE
009900              ASSIGN TO "PYATN"
010000              ORGANIZATION IS LINE SEQUENTIAL.
010100     SELECT   PYSSS-FILE
010200              ASSIGN TO "PYSSS"
010300              ORGANIZATION IS LINE SEQUENTIAL.
010400     SELECT   PYHOL-FILE
010500              ASSIGN TO "PYHOL"
010600              ORGANIZATION IS LINE SEQUENTIAL.
010700     SELECT   RUNCTL-FILE
010800              ASSIGN TO "RUNCTL"
010900              ORGANIZATION IS LINE SEQUENTIAL.
011000     SELECT   PRINT-FILE
011100              ASSIGN TO "PYSLP"
011200              ORGANIZATION IS LINE SEQUENTIAL.
011300*
011400 DATA                    DIVISION.
011500*================================
011600*
011700 FILE SECTION.
011800*
011900 FD  PYEMP-FILE.
012000 01  FD-EMP-RECORD.
012010     03  FDE-NO                PIC X(10).
012020     03  FDE-STATUS            PIC X.
012030*    LEGACY FIELDS, CARRIED FOR THE ARCHIVE EXTRACT ONLY -        PY128
012040*    SEE WSPYEMP.COB ON THE WS-EMPLOYEE-TABLE COPY.               PY128
012050     03  FDE-LAST-NAME         PIC X(20).
012060     03  FDE-FIRST-NAME        PIC X(20).
012070     03  FDE-MIDDLE-NAME       PIC X(15).
012080     03  FDE-BIRTH-DATE        PIC 9(8).
012090     03  FDE-HIRE-DATE         PIC 9(8).
012100     03  FDE-SEX               PIC X.
012110     03  FDE-CIVIL-STATUS      PIC X.
012120     03  FDE-DEPT-CODE         PIC X(04).
012130     03  FDE-JOB-TITLE         PIC X(20).
012140     03  FDE-ADDRESS-1         PIC X(30).
012150     03  FDE-ADDRESS-2         PIC X(30).
012160     03  FDE-CITY              PIC X(20).
012170     03  FDE-PROVINCE          PIC X(20).
012180     03  FDE-ZIP-CODE          PIC X(06).
012190     03  FDE-PHONE-NO          PIC X(13).
012200     03  FDE-TIN-NO            PIC X(12).
012210     03  FDE-SSS-NO            PIC X(10).
012220     03  FDE-PHILHEALTH-NO     PIC X(12).
012230     03  FDE-PAGIBIG-NO        PIC X(12).
012240     03  FDE-BANK-ACCT-NO      PIC X(20).
012250     03  FDE-RATE              PIC S9(5)V99 SIGN IS LEADING SEPARATE.
012260     03  FDE-NIGHT             PIC X.
012270     03  FDE-PAY-FREQ          PIC X.
012280     03  FILLER                PIC X(20).
012290*
012800 FD  PYATN-FILE.
012900 01  FD-ATN-RECORD.
013000     03  FDA-EMPLOYEE-ID       PIC X(10).
013100     03  FDA-FIRST-NAME        PIC X(20).
013200     03  FDA-LAST-NAME         PIC X(20).
013210     03  FDA-DEPT-CODE         PIC X(04).
013220     03  FDA-SHIFT-CODE        PIC X(02).
013300     03  FDA-WORK-DATE         PIC 9(8).
013400     03  FDA-WORK-DATE-GRP REDEFINES FDA-WORK-DATE.
013500         05  FDA-WORK-YEAR     PIC 9(4).
013600         05  FDA-WORK-MONTH    PIC 99.
013700         05  FDA-WORK-DAY      PIC 99.
013800     03  FDA-TIME-IN           PIC 9(4).
013900     03  FDA-TIME-OUT          PIC 9(4).
013910     03  FDA-BREAK-MINUTES     PIC 9(3).
013920     03  FDA-APPROVED-FLAG     PIC X.
013930     03  FDA-REMARKS           PIC X(30).
014000     03  FILLER                PIC X(06).
014100*
014200 FD  PYSSS-FILE.
014300 01  FD-SSS-RECORD.
014310     03  FDS-BRACKET-CODE      PIC X(04).
014320     03  FDS-EFFECTIVE-DATE    PIC 9(8).
014400     03  FDS-RANGE-LOW         PIC 9(7)V99.
014500     03  FDS-RANGE-HIGH        PIC 9(7)V99.
014600     03  FDS-CONTRIBUTION      PIC 9(5)V99.
014610     03  FDS-ER-SHARE          PIC 9(5)V99.
014620     03  FDS-EE-SHARE          PIC 9(5)V99.
014700     03  FILLER                PIC X(08).
014800*
014900 FD  PYHOL-FILE.
015000 01  FD-HOL-RECORD.
015100     03  FDH-DATE              PIC 9(8).
015200     03  FDH-MULTIPLIER        PIC 9V99.
015210     03  FDH-TYPE-CODE         PIC X.
015220     03  FDH-REGION-CODE       PIC X(03).
015230     03  FDH-NAME              PIC X(25).
015300     03  FILLER                PIC X(05).
015400*
015500 FD  RUNCTL-FILE.
015600 01  FD-RUN-RECORD.
015700     03  FDR-EMPLOYEE-ID       PIC X(10).
015800     03  FDR-YEAR              PIC 9(4).
015900     03  FDR-MONTH             PIC 99.
015910     03  FDR-REQUESTED-BY      PIC X(10).
015920     03  FDR-REQUEST-DATE      PIC 9(8).
015930     03  FDR-PRIORITY-CODE     PIC X.
015940     03  FDR-BATCH-ID          PIC X(06).
015950     03  FDR-STATUS-FLAG       PIC X.
016000     03  FILLER                PIC X(04).
016100*
016200 FD  PRINT-FILE
016300     REPORT IS PAYROLL-STATEMENT-REPORT.
016400*
016500 WORKING-STORAGE SECTION.
016600*-----------------------
016700*
016800 77  PROG-NAME               PIC X(16) VALUE "PYNETPAY (4.0.00)".
016900*
017000 01  W00-SWITCHES.
017100     03  W00-EMP-EOF-SW        PIC X         VALUE "N".
017200         88  EMP-EOF                          VALUE "Y".
017300     03  W00-SSS-EOF-SW        PIC X         VALUE "N".
017400         88  SSS-EOF                          VALUE "Y".
017500     03  W00-HOL-EOF-SW        PIC X         VALUE "N".
017600         88  HOL-EOF                           VALUE "Y".
017700     03  W00-RUN-EOF-SW        PIC X         VALUE "N".
017800         88  RUNCTL-EOF                        VALUE "Y".
017900     03  W00-ATN-EOF-SW        PIC X         VALUE "N".
018000         88  ATN-EOF                           VALUE "Y".
018100     03  FILLER                PIC X(03).
018200*
018300 01  W01-CURRENT-EMPLOYEE.
018400     03  W01-CUR-RATE          PIC 9(5)V99.
018500     03  W01-CUR-NIGHT         PIC X.
018600     03  W01-CUR-LAST          PIC X(20).
018700     03  W01-CUR-FIRST         PIC X(20).
018800     03  W01-HALF              PIC 9         COMP.
018900     03  FILLER                PIC X(04).
019000*
019100 01  W02-TIME-WORK.
019200     03  W02-HH-IN             PIC 99        COMP.
019300     03  W02-MM-IN             PIC 99        COMP.
019400     03  W02-HH-OUT            PIC 99        COMP.
019500     03  W02-MM-OUT            PIC 99        COMP.
019600     03  W02-MINS-IN           PIC 9(4)      COMP.
019700     03  W02-MINS-OUT          PIC 9(4)      COMP.
019800     03  W02-DAY-HRS           PIC 9(4)V99   COMP-3.
019900     03  FILLER                PIC X(04).
020000*
020100 01  W03-TAX-WORK.
020200     03  W03-TAXABLE           PIC 9(7)V99.
020300     03  W03-WTAX              PIC 9(7)V99.
020400     03  FILLER                PIC X(04).
020500*
020600 01  W04-TODAY-AREA.
020700     03  W04-TODAY-YMD         PIC 9(8).
020800     03  FILLER                PIC X(02).
020900*
021000 01  W04-TODAY-GRP REDEFINES W04-TODAY-AREA.
021100     03  W04-TODAY-YEAR        PIC 9(4).
021200     03  W04-TODAY-MONTH       PIC 99.
021300     03  W04-TODAY-DAY         PIC 99.
021400     03  FILLER                PIC X(02).
021500*
021600 01  W05-RATE-WORK.
021700     03  W05-RATE-NUM          PIC 9(5)V99.
021800     03  FILLER                PIC X(02).
021900*
022000 01  W05-RATE-EDIT REDEFINES W05-RATE-WORK.
022100     03  W05-RATE-X            PIC X(07).
022200     03  FILLER                PIC X(02).
022300*
022400 01  WS-PAGE-LINES           PIC 9(3)      COMP VALUE 58.
022500*
022600 01  WS-GRAND-TOTALS.
022700     03  WS-GRAND-GROSS        PIC 9(9)V99.
022800     03  WS-GRAND-DED          PIC 9(9)V99.
022900     03  WS-GRAND-NET          PIC S9(9)V99.
023000     03  FILLER                PIC X(04).
023100*
023200 01  ERROR-MESSAGES.
023300     03  PY101   PIC X(40) VALUE "PY101 SKIPPED - RATE NOT > ZERO EMP NO ".
023400     03  PY102   PIC X(40) VALUE "PY102 SKIPPED - EMPLOYEE NOT ON MASTER ".
023500     03  PY103   PIC X(40) VALUE "PY103 SKIPPED - YEAR NOT SUPPORTED 2024".
023550     03  PY104   PIC X(40) VALUE "PY104 WARNING - HOLIDAY CAP EXCEEDED EMP".
023600*
023700 COPY "WSPYEMP.COB".
023800 COPY "WSPYATN.COB".
023900 COPY "WSPYSSS.COB".
024000 COPY "WSPYHOL.COB".
024100 COPY "WSPYRUN.COB".
024200 COPY "WSPYSLP.COB".
024300 COPY "WSPYGRS.COB".
024400 COPY "WSPYDED.COB".
024500*
024600 REPORT SECTION.
024700*==============
024800*
024900 RD  PAYROLL-STATEMENT-REPORT
025000     CONTROL      FINAL
025100     PAGE LIMIT    WS-PAGE-LINES
025200     HEADING       1
025300     FIRST DETAIL  5
025400     LAST  DETAIL  WS-PAGE-LINES.
025500*
025600 01  PYSLP-PAGE-HEAD  TYPE PAGE HEADING.
025700     03  LINE   1.
025800         05  COL   1     PIC X(16)   SOURCE PROG-NAME.
025900         05  COL  40     PIC X(29)   VALUE "MOTORPH SEMI-MONTHLY PAYROLL".
026000         05  COL  96     PIC X(5)    VALUE "PAGE ".
026100         05  COL 101     PIC ZZ9     SOURCE PAGE-COUNTER.
026200     03  LINE   2.
026300         05  COL   1     PIC X(36)   VALUE "ITEMISED PAY STATEMENT - ALL HALVES".
026400     03  LINE   4.
026500         05  COL   1                 VALUE "EMP ID".
026600         05  COL  12                 VALUE "EMPLOYEE NAME".
026700         05  COL  44                 VALUE "PERIOD".
026800         05  COL  58                 VALUE "HOURS".
026900         05  COL  68                 VALUE "GROSS".
027000         05  COL  81                 VALUE "SSS".
027100         05  COL  91                 VALUE "PHIC".
027200         05  COL 100                 VALUE "HDMF".
027300         05  COL 109                 VALUE "LATE".
027400         05  COL 118                 VALUE "NET".
027500*
027600 01  PAY-STATEMENT-DETAIL  TYPE DETAIL.
027700     03  LINE PLUS 2.
027800         05  COL   1     PIC X(10)        SOURCE SLP-EMPLOYEE-ID.
027900         05  COL  12     PIC X(30)        SOURCE SLP-EMPLOYEE-NAME.
028000         05  COL  44     PIC 9(4)         SOURCE SLP-PERIOD-YEAR.
028100         05  COL  49     PIC 99           SOURCE SLP-PERIOD-MONTH.
028200         05  COL  52     PIC X             SOURCE SLP-PERIOD-HALF.
028300         05  COL  56     PIC ZZZ9.99      SOURCE SLP-TOTAL-HOURS.
028400         05  COL  66     PIC ZZZ,ZZ9.99   SOURCE SLP-GROSS-WAGE.
028500         05  COL  79     PIC Z,ZZ9.99     SOURCE SLP-SSS-DEDUCTION.
028600         05  COL  89     PIC Z,ZZ9.99     SOURCE SLP-PHILHEALTH-DED.
028700         05  COL  98     PIC Z,ZZ9.99     SOURCE SLP-PAGIBIG-DED.
028800         05  COL 107     PIC Z,ZZ9.99     SOURCE SLP-LATE-DEDUCTION.
028900         05  COL 116     PIC ZZ,ZZ9.99-   SOURCE SLP-NET-WAGE.
029000     03  LINE PLUS 1.
029100         05  COL  12     PIC X(25)        VALUE "TAXABLE / WITHHOLDING TAX".
029200         05  COL  66     PIC ZZZ,ZZ9.99   SOURCE SLP-TAXABLE-INCOME.
029300         05  COL  79     PIC ZZZ,ZZ9.99   SOURCE SLP-WITHHOLDING-TAX.
029400*
029500 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
029600     03  COL   1     PIC X(26)        VALUE "RUN TOTALS - ALL EMPLOYEES".
029700     03  COL  44     PIC X(7)         VALUE "GROSS =".
029800     03  COL  52     PIC ZZZ,ZZZ,ZZ9.99 SOURCE WS-GRAND-GROSS.
029900     03  COL  72     PIC X(5)         VALUE "DED =".
030000     03  COL  78     PIC ZZZ,ZZZ,ZZ9.99 SOURCE WS-GRAND-DED.
030100     03  COL  98     PIC X(5)         VALUE "NET =".
030200     03  COL 104     PIC ZZZ,ZZZ,ZZ9.99- SOURCE WS-GRAND-NET.
030300*
030400 PROCEDURE DIVISION.
030500*======================================================
030600*
030700 AA000-MAIN                  SECTION.
030800***********************************
030900*
031000     PERFORM  AA010-OPEN-MASTERS     THRU AA010-EXIT.
031100     PERFORM  AA015-LOAD-EMPLOYEES   THRU AA015-EXIT.
031200     PERFORM  AA017-LOAD-SSS         THRU AA017-EXIT.
031300     PERFORM  AA018-LOAD-HOLIDAYS    THRU AA018-EXIT.
031400*
031500     INITIATE PAYROLL-STATEMENT-REPORT.
031600     PERFORM  AA021-READ-RUNCTL      THRU AA021-EXIT.
031700     PERFORM  AA020-PROCESS-REQUESTS THRU AA020-EXIT
031800              UNTIL RUNCTL-EOF.
031900     TERMINATE PAYROLL-STATEMENT-REPORT.
032000*
032100     PERFORM  AA090-CLOSE-DOWN       THRU AA090-EXIT.
032200     GOBACK.
032300*
032400 AA000-EXIT.  EXIT SECTION.
032500*
032600 AA010-OPEN-MASTERS          SECTION.
032700***********************************
032800*
032900     OPEN     INPUT   RUNCTL-FILE.
033000     OPEN     OUTPUT  PRINT-FILE.
033300*
033400 AA010-EXIT.  EXIT SECTION.
033500*
033600 AA015-LOAD-EMPLOYEES        SECTION.
033700***********************************
033800*
033900     OPEN     INPUT   PYEMP-FILE.
034000     MOVE     ZERO          TO WS-EMP-ENTRIES-USED.
034100     PERFORM  AA016-READ-EMP-REC THRU AA016-EXIT
034200              UNTIL EMP-EOF.
034300     CLOSE    PYEMP-FILE.
034400*
034500 AA015-EXIT.  EXIT SECTION.
034600*
034700 AA016-READ-EMP-REC          SECTION.
034800***********************************
034900*
035000     READ     PYEMP-FILE
035100              AT END   MOVE "Y" TO W00-EMP-EOF-SW
035200     END-READ.
035300     IF       NOT EMP-EOF
035400              IF    FDE-RATE > ZERO
035500                    ADD   1 TO WS-EMP-ENTRIES-USED
035600                    SET   EMP-IX TO WS-EMP-ENTRIES-USED
035700                    MOVE  FDE-NO         TO WS-EMP-NO (EMP-IX)
035710                    MOVE  FDE-STATUS     TO WS-EMP-STATUS (EMP-IX)
035800                    MOVE  FDE-LAST-NAME  TO WS-EMP-LAST (EMP-IX)
035900                    MOVE  FDE-FIRST-NAME TO WS-EMP-FIRST (EMP-IX)
035910                    MOVE  FDE-DEPT-CODE  TO WS-EMP-DEPT (EMP-IX)
036000                    MOVE  FDE-RATE       TO WS-EMP-RATE (EMP-IX)
036100                    MOVE  FDE-NIGHT      TO WS-EMP-NIGHT (EMP-IX)
036200              ELSE
036300                    DISPLAY PY101 FDE-NO
036400              END-IF
036500     END-IF.
036600*
036700 AA016-EXIT.  EXIT SECTION.
036800*
036900 AA017-LOAD-SSS              SECTION.
037000***********************************
037100*
037200     OPEN     INPUT   PYSSS-FILE.
037300     MOVE     ZERO          TO WS-SSS-ENTRIES-USED.
037400     PERFORM  AA016A-READ-SSS-REC THRU AA016A-EXIT
037500              UNTIL SSS-EOF.
037600     CLOSE    PYSSS-FILE.
037700*
037800 AA017-EXIT.  EXIT SECTION.
037900*
038000 AA016A-READ-SSS-REC         SECTION.
038100***********************************
038200*
038300     READ     PYSSS-FILE
038400              AT END   MOVE "Y" TO W00-SSS-EOF-SW
038500     END-READ.
038600     IF       NOT SSS-EOF
038700              ADD   1 TO WS-SSS-ENTRIES-USED
038800              SET   SSS-IX TO WS-SSS-ENTRIES-USED
038900              MOVE  FDS-RANGE-LOW    TO WS-SSS-LOW  (SSS-IX)
039000              MOVE  FDS-RANGE-HIGH   TO WS-SSS-HIGH (SSS-IX)
039100              MOVE  FDS-CONTRIBUTION TO WS-SSS-AMT  (SSS-IX)
039200     END-IF.
039300*
039400 AA016A-EXIT.  EXIT SECTION.
039500*
039600 AA018-LOAD-HOLIDAYS         SECTION.
039700***********************************
039800*
039900     OPEN     INPUT   PYHOL-FILE.
040000     MOVE     ZERO          TO WS-HOL-ENTRIES-USED.
040100     PERFORM  AA016B-READ-HOL-REC THRU AA016B-EXIT
040200              UNTIL HOL-EOF.
040300     CLOSE    PYHOL-FILE.
040400*
040500 AA018-EXIT.  EXIT SECTION.
040600*
040700 AA016B-READ-HOL-REC         SECTION.
040800***********************************
040900*
041000     READ     PYHOL-FILE
041100              AT END   MOVE "Y" TO W00-HOL-EOF-SW
041200     END-READ.
041300     IF       NOT HOL-EOF
041400              ADD   1 TO WS-HOL-ENTRIES-USED
041500              SET   HOL-IX TO WS-HOL-ENTRIES-USED
041600              MOVE  FDH-DATE       TO WS-HOL-DATE (HOL-IX)
041700              MOVE  FDH-MULTIPLIER TO WS-HOL-MULT (HOL-IX)
041800     END-IF.
041900*
042000 AA016B-EXIT.  EXIT SECTION.
042100*
042200 AA020-PROCESS-REQUESTS      SECTION.
042300***********************************
042400*
042500     PERFORM  AA022-VALIDATE-REQUEST THRU AA022-EXIT.
042600     PERFORM  AA021-READ-RUNCTL      THRU AA021-EXIT.
042700*
042800 AA020-EXIT.  EXIT SECTION.
042900*
043000 AA021-READ-RUNCTL           SECTION.
043100***********************************
043200*
043300     READ     RUNCTL-FILE
043400              AT END   MOVE "Y" TO W00-RUN-EOF-SW
043500     END-READ.
043600*
043700 AA021-EXIT.  EXIT SECTION.
043800*
043900 AA022-VALIDATE-REQUEST      SECTION.
044000***********************************
044100*
044200     IF       FDR-YEAR NOT = 2024
044300              DISPLAY PY103 FDR-EMPLOYEE-ID
044400              GO TO AA022-EXIT.
044500     SET      EMP-IX        TO 1.
044600     SEARCH   WS-EMP-ENTRY
044700              AT END
044800                       DISPLAY PY102 FDR-EMPLOYEE-ID
044900              WHEN     WS-EMP-NO (EMP-IX) = FDR-EMPLOYEE-ID
045000                       MOVE WS-EMP-RATE  (EMP-IX) TO W01-CUR-RATE
045100                       MOVE WS-EMP-NIGHT (EMP-IX) TO W01-CUR-NIGHT
045200                       MOVE WS-EMP-LAST  (EMP-IX) TO W01-CUR-LAST
045300                       MOVE WS-EMP-FIRST (EMP-IX) TO W01-CUR-FIRST
045400                       PERFORM AA025-PROCESS-HALF THRU AA025-EXIT
045500                                VARYING W01-HALF FROM 1 BY 1
045600                                UNTIL W01-HALF > 2
045700     END-SEARCH.
046000*
046100 AA022-EXIT.  EXIT SECTION.
046200*
046300 AA025-PROCESS-HALF          SECTION.
046400***********************************
046500*
046600     PERFORM  AA030-SCAN-ATTENDANCE  THRU AA030-EXIT.
046700     PERFORM  AA040-CALC-GROSS-DED   THRU AA040-EXIT.
046800     PERFORM  AA045-CALC-TAX         THRU AA045-EXIT.
046900     PERFORM  AA048-WRITE-STATEMENT  THRU AA048-EXIT.
047000*
047100 AA025-EXIT.  EXIT SECTION.
047200*
047300 AA030-SCAN-ATTENDANCE       SECTION.
047400***********************************
047500*
047600     MOVE     ZERO          TO HD-ENTRIES-USED.
047700     MOVE     "N"           TO W00-ATN-EOF-SW.
047800     OPEN     INPUT   PYATN-FILE.
047900     PERFORM  AA031-READ-ATN-REC    THRU AA031-EXIT
048000              UNTIL ATN-EOF.
048100     CLOSE    PYATN-FILE.
048200*
048300 AA030-EXIT.  EXIT SECTION.
048400*
048500 AA031-READ-ATN-REC          SECTION.
048600***********************************
048700*
048800     READ     PYATN-FILE
048900              AT END   MOVE "Y" TO W00-ATN-EOF-SW
049000     END-READ.
049100     IF       NOT ATN-EOF
049200              IF    FDA-EMPLOYEE-ID = FDR-EMPLOYEE-ID
049300                    AND FDA-WORK-YEAR  = FDR-YEAR
049400                    AND FDA-WORK-MONTH = FDR-MONTH
049500                    AND HD-ENTRIES-USED < 16
049550                    AND ((W01-HALF = 1 AND FDA-WORK-DAY NOT > 15)
049560                     OR  (W01-HALF = 2 AND FDA-WORK-DAY > 15))
049700                    PERFORM AA032-ADD-DAY-ENTRY THRU AA032-EXIT
049800              END-IF
049900     END-IF.
050000*
050100 AA031-EXIT.  EXIT SECTION.
050200*
050300 AA032-ADD-DAY-ENTRY         SECTION.
050400***********************************
050500*
050600     DIVIDE   FDA-TIME-IN  BY 100 GIVING W02-HH-IN
050700              REMAINDER W02-MM-IN.
050800     COMPUTE  W02-MINS-IN  = (W02-HH-IN * 60) + W02-MM-IN.
050900     DIVIDE   FDA-TIME-OUT BY 100 GIVING W02-HH-OUT
051000              REMAINDER W02-MM-OUT.
051100     COMPUTE  W02-MINS-OUT = (W02-HH-OUT * 60) + W02-MM-OUT.
051200     IF       W02-MINS-OUT < W02-MINS-IN
051300              ADD  1440 TO W02-MINS-OUT.
051400     COMPUTE  W02-DAY-HRS ROUNDED = (W02-MINS-OUT - W02-MINS-IN) / 60.
051500*
051600     MOVE     FDA-WORK-DATE TO PYHOL-WORK-DATE.
051700     CALL     "PYHOLCHK"    USING PYHOL-LINKAGE WS-HOLIDAY-TABLE.
051800*
051900     ADD      1             TO HD-ENTRIES-USED.
052000     SET      DAY-IX        TO HD-ENTRIES-USED.
052100     MOVE     FDA-WORK-DAY        TO HD-DAY (DAY-IX).
052200     MOVE     W02-DAY-HRS         TO HD-HOURS (DAY-IX).
052300     MOVE     W02-MINS-IN         TO HD-TIME-IN-MIN (DAY-IX).
052400     MOVE     PYHOL-IS-HOLIDAY    TO HD-HOLIDAY-FLAG (DAY-IX).
052500     MOVE     PYHOL-MULTIPLIER    TO HD-MULTIPLIER (DAY-IX).
052600*
052700 AA032-EXIT.  EXIT SECTION.
052800*
052900 AA040-CALC-GROSS-DED        SECTION.
053000***********************************
053100*
053200     MOVE     W01-CUR-RATE  TO PYG-HOURLY-RATE.
053300     MOVE     W01-CUR-NIGHT TO PYG-NIGHT-SHIFT.
053400     CALL     "PYGROSS"  USING PYGROSS-LINKAGE
053500                               WS-HALF-DAY-TABLE
053600                               WS-HOLIDAY-TABLE.
053650     IF       PYG-CAP-EXCEEDED
053660              DISPLAY PY104 FDR-EMPLOYEE-ID.
053700*
053800     MOVE     PYG-GROSS-WAGE   TO PYSSS-GROSS-WAGE.
053900     CALL     "PYSSSCAL" USING PYSSS-LINKAGE WS-SSS-TABLE.
054000*
054100     MOVE     PYG-GROSS-WAGE   TO PYDED-GROSS-WAGE.
054200     MOVE     W01-CUR-RATE     TO PYDED-HOURLY-RATE.
054300     CALL     "PYDED"    USING PYDED-LINKAGE WS-HALF-DAY-TABLE.
054400*
054500 AA040-EXIT.  EXIT SECTION.
054600*
054700 AA045-CALC-TAX              SECTION.
054800***********************************
054900*
055000     COMPUTE  W03-TAXABLE = PYG-GROSS-WAGE -
055100              (PYSSS-DEDUCTION + PYDED-PHILHEALTH-DED +
055200               PYDED-PAGIBIG-DED).
055300     EVALUATE TRUE
055400         WHEN  W03-TAXABLE NOT > 10417.00
055500                  MOVE  ZERO TO W03-WTAX
055600         WHEN  W03-TAXABLE NOT > 16666.00
055700                  COMPUTE W03-WTAX ROUNDED =
055800                          (W03-TAXABLE - 10417.00) * 0.15
055900         WHEN  W03-TAXABLE NOT > 33332.00
056000                  COMPUTE W03-WTAX ROUNDED = 937.50 +
056100                          (W03-TAXABLE - 16667.00) * 0.20
056200         WHEN  W03-TAXABLE NOT > 83332.00
056300                  COMPUTE W03-WTAX ROUNDED = 4270.70 +
056400                          (W03-TAXABLE - 33333.00) * 0.25
056500         WHEN  W03-TAXABLE NOT > 333332.00
056600                  COMPUTE W03-WTAX ROUNDED = 16770.70 +
056700                          (W03-TAXABLE - 83333.00) * 0.30
056800         WHEN  OTHER
056900                  COMPUTE W03-WTAX ROUNDED = 91770.70 +
057000                          (W03-TAXABLE - 333333.00) * 0.35
057100     END-EVALUATE.
057200*
057300 AA045-EXIT.  EXIT SECTION.
057400*
057500 AA048-WRITE-STATEMENT       SECTION.
057600***********************************
057700*
057800     MOVE     FDR-EMPLOYEE-ID TO SLP-EMPLOYEE-ID.
057900     MOVE     SPACES          TO SLP-EMPLOYEE-NAME.
058000     STRING   W01-CUR-LAST  DELIMITED BY SPACE
058100              ", "          DELIMITED BY SIZE
058200              W01-CUR-FIRST DELIMITED BY SPACE
058300              INTO SLP-EMPLOYEE-NAME.
058400     MOVE     FDR-YEAR        TO SLP-PERIOD-YEAR.
058500     MOVE     FDR-MONTH       TO SLP-PERIOD-MONTH.
058600     IF       W01-HALF = 1
058700              SET      SLP-FIRST-HALF  TO TRUE
058800     ELSE
058900              SET      SLP-SECOND-HALF TO TRUE.
059000     MOVE     PYG-TOTAL-HOURS TO SLP-TOTAL-HOURS.
059100     MOVE     PYG-GROSS-WAGE  TO SLP-GROSS-WAGE.
059200     MOVE     PYSSS-DEDUCTION TO SLP-SSS-DEDUCTION.
059300     MOVE     PYDED-PHILHEALTH-DED TO SLP-PHILHEALTH-DED.
059400     MOVE     PYDED-PAGIBIG-DED    TO SLP-PAGIBIG-DED.
059500     MOVE     PYDED-LATE-DED  TO SLP-LATE-DEDUCTION.
059600     COMPUTE  SLP-TOTAL-DEDUCTIONS = SLP-SSS-DEDUCTION +
059700              SLP-PHILHEALTH-DED + SLP-PAGIBIG-DED +
059800              SLP-LATE-DEDUCTION.
059900     MOVE     W03-TAXABLE     TO SLP-TAXABLE-INCOME.
060000     MOVE     W03-WTAX        TO SLP-WITHHOLDING-TAX.
060100     COMPUTE  SLP-NET-WAGE = SLP-GROSS-WAGE - SLP-TOTAL-DEDUCTIONS.
060200*
060300     ADD      SLP-GROSS-WAGE       TO WS-GRAND-GROSS.
060400     ADD      SLP-TOTAL-DEDUCTIONS TO WS-GRAND-DED.
060500     ADD      SLP-NET-WAGE         TO WS-GRAND-NET.
060600     GENERATE PAY-STATEMENT-DETAIL.
060700*
060800 AA048-EXIT.  EXIT SECTION.
060900*
061000 AA090-CLOSE-DOWN            SECTION.
061100***********************************
061200*
061300     CLOSE    RUNCTL-FILE
061400              PRINT-FILE.
061500*
061600 AA090-EXIT.  EXIT SECTION.
061700*
