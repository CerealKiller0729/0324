000100*******************************************
000200*                                          *
000300*  LINKAGE AREA FOR THE CALL TO PYGROSS -   *
000400*     ATTENDANCE TOTALLING AND GROSS WAGE   *
000500*     CALCULATION.                          *
000600*******************************************
000700*
000800* 04/03/26 VBC - 1.0.00 CREATED - TICKET PY-118.                PY118
000900* 08/03/26 VBC -    .01 ADDED PYG-ERROR-FLAG FOR THE HOLIDAY    PY118
001000*                      PREMIUM SANITY CAP - RAISED IN REVIEW.   PY118
001100* 14/03/26 VBC -    .02 88-LEVELS ADDED ON PYG-NIGHT-SHIFT AND  PY128
001200*                      PYG-ERROR-FLAG, AND THE OLD SHIFT-       PY128
001300*                      DIFFERENTIAL/COLA/DAYS-WORKED FIELDS     PY128
001400*                      PUT BACK ON THE LINKAGE AREA - CARRIED,  PY128
001500*                      NOT USED BY THIS RUN - TICKET PY-128.    PY128
001600*
001700 01  PYGROSS-LINKAGE.
001800     03  PYG-HOURLY-RATE       PIC 9(5)V99.
001900     03  PYG-NIGHT-SHIFT       PIC X.
002000         88  PYG-IS-NIGHT-SHIFT                  VALUE "Y".
002100         88  PYG-IS-DAY-SHIFT                     VALUE "N".
002200     03  PYG-TOTAL-HOURS       PIC 9(4)V99.
002300     03  PYG-REGULAR-HOURS     PIC 9(4)V99.
002400     03  PYG-OVERTIME-HOURS    PIC 9(4)V99.
002500     03  PYG-REGULAR-PAY       PIC 9(7)V99.
002600     03  PYG-OVERTIME-PAY      PIC 9(7)V99.
002700     03  PYG-HOLIDAY-PREMIUM   PIC 9(7)V99.
002800     03  PYG-SHIFT-DIFF        PIC 9(5)V99.
002900*                                 LEGACY - NOT COMPUTED THIS     PY128
003000*                                 RUN, NIGHT-SHIFT IS HANDLED   PY128
003100*                                 BY THE OT-MULT ONLY.          PY128
003200     03  PYG-COLA-ALLOWANCE    PIC 9(5)V99.
003300*                                 LEGACY - NOT PAID THIS RUN.   PY128
003400     03  PYG-DAYS-WORKED       PIC 99.
003500*                                 LEGACY - NOT USED THIS RUN.   PY128
003600     03  PYG-GROSS-WAGE        PIC 9(7)V99.
003700     03  PYG-ERROR-FLAG        PIC X.
003800         88  PYG-CAP-EXCEEDED                    VALUE "Y".
003900         88  PYG-CAP-OK                           VALUE "N".
004000*                                 "Y" = HOLIDAY PREMIUM EXCEEDS PY118
004100*                                 THE 1.30 SANITY CAP - PYG-     PY118
004200*                                 GROSS-WAGE IS NOT RELIABLE.    PY118
004300     03  FILLER                PIC X(08).
004400*
