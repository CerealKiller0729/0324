000100****************************************************************
000200*                                                               *
000300*             ATTENDANCE HOURS AND GROSS WAGE BUILD              *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.         PYGROSS.
001100 AUTHOR.             R J FENWICK.
001200 INSTALLATION.       MOTORPH INC.
001300 DATE-WRITTEN.       22/06/85.
001400 DATE-COMPILED.
001500 SECURITY.           MOTORPH INTERNAL USE ONLY.
001600*
001700*    REMARKS.           GIVEN ONE HALF-MONTH OF ATTENDANCE
001800*                       ENTRIES FOR ONE EMPLOYEE, WORKS OUT THE
001900*                       DAILY REGULAR/OVERTIME SPLIT, APPLIES
002000*                       THE HOLIDAY PREMIUM AND RETURNS THE
002100*                       GROSS WAGE FOR THE HALF-MONTH.
002200*
002300*    VERSION.           SEE PROG-NAME IN WS.
002400*
002500*    CALLED MODULES.    NONE.
002600*
002700*    CALLED BY.         PYNETPAY.
002800*
002900*    FUNCTIONS USED.    NONE.
003000*
003100* CHANGES:
003200* 22/06/85 RJF - 1.0   ORIGINAL DAILY-HOURS ACCUMULATOR, WRITTEN PY009
003300*                      FOR THE HOURLY WEEKLY WAGES RUN - NO      PY009
003400*                      OVERTIME SPLIT, FLAT RATE ONLY.           PY009
003500* 14/02/88 RJF -    .1 OVERTIME ADDED - ANYTHING OVER 8 HOURS A  PY027
003600*                      DAY PAID AT TIME AND A QUARTER.           PY027
003700* 30/10/90 KMT -    .2 NIGHT-SHIFT OVERTIME RATE SEPARATED OUT   PY049
003800*                      FROM THE DAY RATE - UNION AGREEMENT.      PY049
003900* 09/04/93 KMT -    .3 CROSS-MIDNIGHT SHIFTS NOW HANDLED - ADD   PY066
004000*                      24 HOURS TO TIME-OUT WHEN IT IS LESS THAN PY066
004100*                      TIME-IN.                                 PY066
004200* 21/01/96 DAP -    .4 REWRITTEN AROUND THE NEW HALF-DAY TABLE   PY079
004300*                      RATHER THAN ONE RECORD AT A TIME.         PY079
004400* 17/08/98 DAP - 2.0   YEAR-2000 REVIEW - WORK-DATE NOW CARRIES  PY096
004500*                      A FULL 4-DIGIT YEAR THROUGHOUT, NO OTHER  PY096
004600*                      CHANGE REQUIRED.                         PY096
004700* 03/01/99 DAP -    .1 Y2K SIGN-OFF - RE-RAN FULL REGRESSION     PY102
004800*                      OVER THE 1999/2000 BOUNDARY, CLEAN.       PY102
004900* 22/05/03 NRG -    .2 MIGRATED TO OPEN COBOL.                   PY140
005000* 16/09/11 NRG -    .3 HOLIDAY LOOKUP NOW A SEPARATE CALLED      PY188
005100*                      MODULE, PYHOLCHK, WAS IN-LINE BEFORE.      PY188
005200* 04/03/26 VBC - 3.0.00 RE-TASKED FOR MOTORPH - RATE IS NOW PHP, PY118
005300*                      OVERTIME MULTIPLIERS 1.25/1.10, HOLIDAY   PY118
005400*                      PREMIUM SPLIT OUT SEPARATELY, 1.30 CAP    PY118
005500*                      SANITY CHECK ADDED - TICKET PY-118.       PY118
005600* 09/03/26 VBC -    .01 PYG-ERROR-FLAG SET WHEN THE CAP IS       PY121
005700*                      BREACHED, GROSS STILL RETURNED SO THE     PY121
005800*                      CALLER CAN DECIDE WHAT TO DO WITH IT.      PY121
005810* 12/03/26 VBC -    .02 UPSI-0 TRACE SWITCH ADDED, DUMPS THE     PY123
005820*                      HALF-DAY TABLE ON ENTRY WHEN SET - NO     PY123
005830*                      FUNCTIONAL CHANGE.                        PY123
005840* 13/03/26 VBC -    .03 CA020-HOLIDAY-DAY WAS DOUBLE-APPLYING    PY126
005850*                      THE OVERTIME MULTIPLIER TO THE HOLIDAY    PY126
005860*                      PREMIUM ON OT HOURS - PREMIUM NOW JUST    PY126
005870*                      OT-HOURS * RATE * (M-1) PER THE PAYROLL   PY126
005880*                      OFFICE FORMULA - WAS TRIPPING THE 1.30    PY126
005890*                      CAP CHECK ON GENUINE DATA.                PY126
005892* 14/03/26 VBC -    .04 NOW TESTS PYG-IS-NIGHT-SHIFT, PYG-CAP-OK PY128
005894*                      /PYG-CAP-EXCEEDED AND HD-NOT-HOLIDAY      PY128
005896*                      RATHER THAN COMPARING THE RAW FLAG        PY128
005898*                      BYTES DIRECTLY - NO FUNCTIONAL CHANGE.    PY128
005902* 15/03/26 VBC -    .05 ROUNDED ADDED TO THE REGULAR/OVERTIME/    PY129
005904*                      HOLIDAY-PREMIUM COMPUTEs IN CA010/CA020 -  PY129
005906*                      WERE TRUNCATING THE 3RD DECIMAL INSTEAD   PY129
005908*                      OF ROUNDING, PER THE PAYROLL OFFICE'S     PY129
005910*                      HALF-UP RULE - TICKET PY-129.              PY129
005912*
006000 ENVIRONMENT             DIVISION.
006100*================================
006200*
006300 COPY "ENVDIV.COB".
006310 SPECIAL-NAMES.
006320     UPSI-0   IS PYG-TRACE-SW
006330              ON STATUS IS PYG-TRACE-ON
006340              OFF STATUS IS PYG-TRACE-OFF.
006400 INPUT-OUTPUT            SECTION.
006500*-------------------------------
006600*
006700 DATA                    DIVISION.
006800*================================
006900*
007000 WORKING-STORAGE SECTION.
007100*-----------------------
007200*
007300 77  PROG-NAME               PIC X(16) VALUE "PYGROSS  (3.0.00)".
007400*
007500 01  W00-WORK-AREA.
007600     03  W00-DAY-HOURS         PIC 9(4)V99       COMP-3.
007700     03  W00-REG-HRS           PIC 9(4)V99       COMP-3.
007800     03  W00-OT-HRS            PIC 9(4)V99       COMP-3.
007900     03  W00-OT-MULT           PIC 9V99          COMP-3.
008000     03  W00-CAP-LIMIT         PIC 9(7)V99       COMP-3.
008100     03  FILLER                PIC X(04).
008200*
008300 01  W01-SUB-VIEW REDEFINES W00-WORK-AREA.
008400     03  W01-DAY-HOURS-X       PIC X(05).
008500     03  FILLER                PIC X(21).
008600*
008700 01  W02-IX-TABLE.
008800     03  W02-TALLY             PIC 9(4)          COMP.
008900     03  W02-SUBSCR            PIC 9(4)          COMP.
009000     03  FILLER                PIC X(02).
009100*
009200 LINKAGE SECTION.
009300*==============
009400*
009500 COPY "WSPYGRS.COB".
009600 COPY "WSPYATN.COB".
009700 COPY "WSPYHOL.COB".
009800*
009900 PROCEDURE DIVISION USING PYGROSS-LINKAGE
010000                          WS-HALF-DAY-TABLE
010100                          WS-HOLIDAY-TABLE.
010200*===============================================
010300*
010400 AA000-MAIN                  SECTION.
010500***********************************
010600*
010610     IF       PYG-TRACE-ON
010620              DISPLAY "PYGROSS HALF-DAY TABLE: " WS-HALF-DAY-TABLE-X.
010700     PERFORM  BA000-INIT         THRU BA000-EXIT.
010800     PERFORM  CA000-BUILD-DAYS   THRU CA000-EXIT
010900              VARYING DAY-IX FROM 1 BY 1
011000              UNTIL DAY-IX > HD-ENTRIES-USED.
011100     PERFORM  DA000-CHECK-CAP    THRU DA000-EXIT.
011200     GOBACK.
011300*
011400 AA000-EXIT.  EXIT SECTION.
011500*
011600 BA000-INIT                  SECTION.
011700***********************************
011800*
011900     MOVE     ZERO          TO PYG-REGULAR-HOURS
012000                               PYG-OVERTIME-HOURS
012100                               PYG-TOTAL-HOURS
012200                               PYG-REGULAR-PAY
012300                               PYG-OVERTIME-PAY
012400                               PYG-HOLIDAY-PREMIUM
012500                               PYG-GROSS-WAGE.
012600     SET      PYG-CAP-OK    TO TRUE.
012700     IF       PYG-IS-NIGHT-SHIFT
012800              MOVE 1.10     TO W00-OT-MULT
012900     ELSE
013000              MOVE 1.25     TO W00-OT-MULT.
013100*
013200 BA000-EXIT.  EXIT SECTION.
013300*
013400 CA000-BUILD-DAYS            SECTION.
013500***********************************
013600*
013700     MOVE     HD-HOURS (DAY-IX)   TO W00-DAY-HOURS.
013800     ADD      W00-DAY-HOURS       TO PYG-TOTAL-HOURS.
013900*
014000     IF       W00-DAY-HOURS NOT > 8.00
014100              MOVE W00-DAY-HOURS  TO W00-REG-HRS
014200              MOVE ZERO           TO W00-OT-HRS
014300     ELSE
014400              MOVE 8.00           TO W00-REG-HRS
014500              SUBTRACT 8.00 FROM W00-DAY-HOURS
014600                                  GIVING W00-OT-HRS.
014700*
014800     ADD      W00-REG-HRS TO PYG-REGULAR-HOURS.
014900     ADD      W00-OT-HRS  TO PYG-OVERTIME-HOURS.
015000*
015100     IF       HD-NOT-HOLIDAY (DAY-IX)
015200              PERFORM  CA010-NORMAL-DAY  THRU CA010-EXIT
015300     ELSE
015400              PERFORM  CA020-HOLIDAY-DAY THRU CA020-EXIT.
015500*
015600 CA000-EXIT.  EXIT SECTION.
015700*
015800 CA010-NORMAL-DAY            SECTION.
015900***********************************
016000*
016100     COMPUTE  PYG-REGULAR-PAY  ROUNDED = PYG-REGULAR-PAY +
016200              (W00-REG-HRS * PYG-HOURLY-RATE).
016300     COMPUTE  PYG-OVERTIME-PAY ROUNDED = PYG-OVERTIME-PAY +
016400              (W00-OT-HRS * PYG-HOURLY-RATE * W00-OT-MULT).
016500*
016600 CA010-EXIT.  EXIT SECTION.
016700*
016800 CA020-HOLIDAY-DAY           SECTION.
016900***********************************
017000*
017100     COMPUTE  PYG-REGULAR-PAY  ROUNDED = PYG-REGULAR-PAY +
017200              (W00-REG-HRS * PYG-HOURLY-RATE *
017300              HD-MULTIPLIER (DAY-IX)).
017400     COMPUTE  PYG-HOLIDAY-PREMIUM ROUNDED = PYG-HOLIDAY-PREMIUM +
017500              (W00-REG-HRS * PYG-HOURLY-RATE *
017600              (HD-MULTIPLIER (DAY-IX) - 1)).
017700     COMPUTE  PYG-OVERTIME-PAY ROUNDED = PYG-OVERTIME-PAY +
017800              (W00-OT-HRS * PYG-HOURLY-RATE * W00-OT-MULT).
017900     COMPUTE  PYG-HOLIDAY-PREMIUM ROUNDED = PYG-HOLIDAY-PREMIUM +
018000              (W00-OT-HRS * PYG-HOURLY-RATE *
018100              (HD-MULTIPLIER (DAY-IX) - 1)).
018200*
018300 CA020-EXIT.  EXIT SECTION.
018400*
018500 DA000-CHECK-CAP             SECTION.
018600***********************************
018700*
018800     COMPUTE  PYG-GROSS-WAGE = PYG-REGULAR-PAY + PYG-OVERTIME-PAY.
018900     COMPUTE  W00-CAP-LIMIT  =
019000              (PYG-REGULAR-HOURS + PYG-OVERTIME-HOURS) *
019100              PYG-HOURLY-RATE * 1.30.
019200*
019300     IF       PYG-HOLIDAY-PREMIUM > W00-CAP-LIMIT
019400              SET  PYG-CAP-EXCEEDED TO TRUE.
019500*
019600 DA000-EXIT.  EXIT SECTION.
019700*
